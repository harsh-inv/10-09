000100*    CPDQDET
000200**************************************
000300*    LAYOUT  ARCHIVO  DETALLE-FALLOS  *
000400*    KC02788.ALU9999.CALIDAD.DETALLE  *
000500*    LARGO 220 BYTES                  *                           MNT-0495
000600**************************************
000700*    UN REGISTRO POR VALOR QUE INCUMPLIO UN CHEQUEO.
000800*    DET-VALOR-FALLO VIENE EN BLANCO CUANDO EL VALOR
000900*    ERA NULO. EL ARCHIVO LLEVA CABECERA IGUAL QUE
001000*    CPDQRES.
001100 01  REG-DETALLE-FALLO.
001200*     POSICION RELATIVA (01:20) TABLA CHEQUEADA
001300     03  DET-TABLA              PIC X(20)  VALUE SPACES.
001400*     POSICION RELATIVA (21:20) CAMPO CHEQUEADO
001500     03  DET-CAMPO              PIC X(20)  VALUE SPACES.
001600*     POSICION RELATIVA (41:25) TIPO DE CHEQUEO
001700     03  DET-TIPO-CHEQUEO       PIC X(25)  VALUE SPACES.
001800*     POSICION RELATIVA (66:40) VALOR QUE FALLO
001900     03  DET-VALOR-FALLO        PIC X(40)  VALUE SPACES.
002000*     POSICION RELATIVA (106:10) CLAVE DEL REG. FUENTE
002100     03  DET-CLAVE-REG          PIC X(10)  VALUE SPACES.
002200*     POSICION RELATIVA (116:7) FAIL O WARNING
002300     03  DET-STATUS             PIC X(07)  VALUE SPACES.
002400*     POSICION RELATIVA (123:60) MENSAJE (IGUAL AL PADRE)
002500     03  DET-MENSAJE            PIC X(60)  VALUE SPACES.
002600*     POSICION RELATIVA (183:26) FECHA-HORA DE CORRIDA
002700     03  DET-TIMESTAMP          PIC X(26)  VALUE SPACES.
002800*     POSICION RELATIVA (209:12) RESERVADO PARA USO FUTURO        MNT-0495
002900     03  FILLER                 PIC X(12)  VALUE SPACES.          MNT-0495
003000
