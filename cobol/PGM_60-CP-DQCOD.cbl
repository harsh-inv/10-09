000100*    CPDQCOD
000200**************************************
000300*    LAYOUT  ARCHIVO  CODIGOS-SISTEMA *
000400*    KC02788.ALU9999.CALIDAD.CODIGOS  *
000500*    LARGO 150 BYTES                  *                           MNT-0495
000600**************************************
000700*    UN REGISTRO POR TABLA + CAMPO CODIFICADO.
000800*    COD-VALORES-VALIDOS TRAE LOS CODIGOS SEPARADOS
000900*    POR COMA, CADA UNO DE HASTA 10 POSICIONES; SE
001000*    RECORTAN BLANCOS ALREDEDOR DE CADA CODIGO AL CARGAR.
001100 01  REG-CODIGOS-SISTEMA.
001200*     POSICION RELATIVA (01:20) TABLA DEL NEGOCIO
001300     03  COD-TABLA              PIC X(20)  VALUE SPACES.
001400*     POSICION RELATIVA (21:20) CAMPO CODIFICADO
001500     03  COD-CAMPO              PIC X(20)  VALUE SPACES.
001600*     POSICION RELATIVA (41:100) LISTA DE CODIGOS VALIDOS
001700     03  COD-VALORES-VALIDOS    PIC X(100) VALUE SPACES.
001800*     POSICION RELATIVA (141:10) RESERVADO PARA USO FUTURO        MNT-0495
001900     03  FILLER                 PIC X(10)  VALUE SPACES.          MNT-0495
002000
