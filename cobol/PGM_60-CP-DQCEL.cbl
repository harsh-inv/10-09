000100*    CPDQCEL
000200**************************************
000300*    LAYOUT  ARCHIVO  CELDAS-DATO     *
000400*    KC02788.ALU9999.CALIDAD.CELDAS   *
000500*    LARGO 100 BYTES                  *                           MNT-0495
000600**************************************
000700*    DESCARGA SECUENCIAL DE LA BASE DE NEGOCIO: UN
000800*    REGISTRO POR VALOR DE CAMPO POR REGISTRO FUENTE.
000900*    ORDENADO POR CEL-TABLA, CEL-CAMPO, CEL-CLAVE-REG.
001000 01  REG-CELDA-DATO.
001100*     POSICION RELATIVA (01:20) TABLA PROPIETARIA
001200     03  CEL-TABLA              PIC X(20)  VALUE SPACES.
001300*     POSICION RELATIVA (21:10) CLAVE DEL REGISTRO FUENTE
001400     03  CEL-CLAVE-REG          PIC X(10)  VALUE SPACES.
001500*     POSICION RELATIVA (31:20) NOMBRE DE COLUMNA
001600     03  CEL-CAMPO              PIC X(20)  VALUE SPACES.
001700*     POSICION RELATIVA (51:1) 'Y' = VALOR NULO/AUSENTE
001800     03  CEL-IND-NULO           PIC X(01)  VALUE SPACES.
001900*     POSICION RELATIVA (52:40) VALOR COMO TEXTO
002000     03  CEL-VALOR              PIC X(40)  VALUE SPACES.
002100*     POSICION RELATIVA (92:09) RESERVADO PARA USO FUTURO         MNT-0495
002200     03  FILLER                 PIC X(09)  VALUE SPACES.          MNT-0495
002300
