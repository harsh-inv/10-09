000100*    CPDQCFG
000200**************************************
000300*    LAYOUT  ARCHIVO  CONFIG-CALIDAD  *
000400*    KC02788.ALU9999.CALIDAD.CONFIG   *
000500*    LARGO 130 BYTES                  *                           MNT-0495
000600**************************************
000700*    UN REGISTRO POR TABLA + CAMPO A VERIFICAR.
000800*    LOS 10 INDICADORES DE CHEQUEO VALEN 'Y' (HABILITADO)
000900*    O CUALQUIER OTRO VALOR (DESHABILITADO).
001000*    CFG-VALOR-MAX / CFG-VALOR-MIN / CFG-CANT-MAX SE
001100*    DEJAN EN BLANCO PARA "SIN LIMITE"; DE LO CONTRARIO
001200*    TRAEN UN LITERAL NUMERICO CON SIGNO OPCIONAL Y
001300*    PUNTO DECIMAL, VALIDADO POR 2350-ES-NUMERICO-I.
001400 01  REG-CONFIG-CALIDAD.
001500*     POSICION RELATIVA (01:20) TABLA DEL NEGOCIO
001600     03  CFG-TABLA              PIC X(20)  VALUE SPACES.
001700*     POSICION RELATIVA (21:20) CAMPO DENTRO DE LA TABLA
001800     03  CFG-CAMPO              PIC X(20)  VALUE SPACES.
001900*     POSICION RELATIVA (41:40) DESCRIPCION DE LA REGLA
002000     03  CFG-DESCRIPCION        PIC X(40)  VALUE SPACES.
002100*     POSICION RELATIVA (81:10) INDICADORES 'Y'/OTRO
002200     03  CFG-CHK-NULO           PIC X(01)  VALUE SPACES.
002300     03  CFG-CHK-BLANCO         PIC X(01)  VALUE SPACES.
002400     03  CFG-CHK-EMAIL          PIC X(01)  VALUE SPACES.
002500     03  CFG-CHK-NUMERICO       PIC X(01)  VALUE SPACES.
002600     03  CFG-CHK-DUPLICADO      PIC X(01)  VALUE SPACES.
002700     03  CFG-CHK-CARESP         PIC X(01)  VALUE SPACES.
002800     03  CFG-CHK-COD-SISTEMA    PIC X(01)  VALUE SPACES.
002900     03  CFG-CHK-IDIOMA         PIC X(01)  VALUE SPACES.
003000     03  CFG-CHK-TELEFONO       PIC X(01)  VALUE SPACES.
003100     03  CFG-CHK-FECHA          PIC X(01)  VALUE SPACES.
003200*     POSICION RELATIVA (91:12) TOPE MAXIMO, BLANCO=NINGUNO
003300     03  CFG-VALOR-MAX          PIC X(12)  VALUE SPACES.
003400*     POSICION RELATIVA (103:12) TOPE MINIMO, BLANCO=NINGUNO
003500     03  CFG-VALOR-MIN          PIC X(12)  VALUE SPACES.
003600*     POSICION RELATIVA (115:7) TOPE CANT. REGISTROS
003700     03  CFG-CANT-MAX           PIC X(07)  VALUE SPACES.
003800*     POSICION RELATIVA (122:9) RESERVADO PARA USO FUTURO         MNT-0495
003900     03  FILLER                 PIC X(09)  VALUE SPACES.          MNT-0495
004000
