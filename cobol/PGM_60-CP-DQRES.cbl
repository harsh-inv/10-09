000100*    CPDQRES
000200**************************************
000300*    LAYOUT  ARCHIVO  RESULTADOS      *
000400*    KC02788.ALU9999.CALIDAD.RESULT   *
000500*    LARGO 170 BYTES                  *                           MNT-0495
000600**************************************
000700*    UN REGISTRO POR TABLA+CAMPO+CHEQUEO EJECUTADO.
000800*    RES-STATUS = PASS / FAIL / WARNING / ERROR.
000900*    EL ARCHIVO LLEVA UN REGISTRO CABECERA CON LOS
001000*    NOMBRES DE COLUMNA ANTES DEL PRIMER DETALLE.
001100 01  REG-RESULTADO-CHEQUEO.
001200*     POSICION RELATIVA (01:20) TABLA CHEQUEADA
001300     03  RES-TABLA              PIC X(20)  VALUE SPACES.
001400*     POSICION RELATIVA (21:20) CAMPO CHEQUEADO
001500     03  RES-CAMPO              PIC X(20)  VALUE SPACES.
001600*     POSICION RELATIVA (41:25) TIPO DE CHEQUEO
001700     03  RES-TIPO-CHEQUEO       PIC X(25)  VALUE SPACES.
001800*     POSICION RELATIVA (66:7) PASS/FAIL/WARNING/ERROR
001900     03  RES-STATUS             PIC X(07)  VALUE SPACES.
002000*     POSICION RELATIVA (73:60) MENSAJE DEL RESULTADO
002100     03  RES-MENSAJE            PIC X(60)  VALUE SPACES.
002200*     POSICION RELATIVA (133:26) FECHA-HORA DE CORRIDA
002300     03  RES-TIMESTAMP          PIC X(26)  VALUE SPACES.
002400*     POSICION RELATIVA (159:12) RESERVADO PARA USO FUTURO        MNT-0495
002500     03  FILLER                 PIC X(12)  VALUE SPACES.          MNT-0495
002600
