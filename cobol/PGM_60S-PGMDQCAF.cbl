000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMDQCAF.
000300 AUTHOR. R. FERNANDEZ.
000400 INSTALLATION. KC02788 - DEPARTAMENTO DE SISTEMAS.
000500 DATE-WRITTEN. 03/17/1987.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO.
000800
000900******************************************************************
001000*                                                                *
001100*    P G M D Q C A F                                             *
001200*    MOTOR DE VERIFICACION DE CALIDAD DE DATOS - BATCH           *
001300*                                                                *
001400*    LEE UN ARCHIVO DE CONFIGURACION (QUE CHEQUEOS CORRER POR    *
001500*    TABLA Y CAMPO), UN ARCHIVO DE CODIGOS DE SISTEMA VALIDOS Y  *
001600*    EL VOLCADO SECUENCIAL DE LA BASE DE NEGOCIO (CELDAS DATO).  *
001700*    POR CADA CAMPO CONFIGURADO EVALUA LOS CHEQUEOS HABILITADOS, *
001800*    GRABA UN RESULTADO POR CHEQUEO, UN DETALLE POR VALOR QUE    *
001900*    INCUMPLE, Y EMITE UN LISTADO RESUMEN CON CORTE DE CONTROL   *
002000*    POR TABLA Y TOTALES GENERALES.                              *
002100*                                                                *
002200******************************************************************
002300*                     REGISTRO DE CAMBIOS                       *
002400******************************************************************
002500*  FECHA     PROGRAMADOR   TICKET     DESCRIPCION                *
002600*----------  ------------  ---------  --------------------------*
002700*  17/03/87  R.FERNANDEZ   INI-0001   VERSION ORIGINAL: LISTADO  *
002800*                                     DE CLIENTES CON CORTE POR  *
002900*                                     TIPO DE DOCUMENTO.         *
003000*  22/09/88  R.FERNANDEZ   MNT-0114   AGREGA TOTALES POR PAGINA  *
003100*                                     Y REIMPRESION DE TITULOS.  *
003200*  05/04/90  M.TORRES      MNT-0233   SE REEMPLAZA EL LISTADO DE *
003300*                                     CLIENTES POR EL MOTOR DE   *
003400*                                     VERIFICACION DE CALIDAD    *
003500*                                     DE DATOS SOLICITADO POR    *
003600*                                     AUDITORIA DE SISTEMAS.     *
003700*  14/11/90  M.TORRES      MNT-0241   CARGA DE CONFIG-CALIDAD Y  *
003800*                                     CODIGOS-SISTEMA EN TABLA.  *
003900*  02/02/91  M.TORRES      MNT-0250   AGREGA LOS 13 CHEQUEOS Y   *
004000*                                     LOS ARCHIVOS DE RESULTADO  *
004100*                                     Y DETALLE DE FALLOS.       *
004200*  19/06/92  J.ACOSTA      MNT-0301   CORRIGE DUPLICATE-CHECK:   *
004300*                                     NO CONTABA LOS NULOS COMO  *
004400*                                     EXCLUIDOS DE LA COMPARAC.  *
004500*  08/01/93  J.ACOSTA      MNT-0318   AGREGA MAX-VALUE-CHECK Y   *
004600*                                     MIN-VALUE-CHECK CON        *
004700*                                     ARITMETICA DECIMAL FIJA.   *
004800*  25/07/94  J.ACOSTA      MNT-0340   AGREGA LANGUAGE-CHECK      *
004900*                                     (WARNING, NO FAIL).        *
005000*  11/03/96  M.TORRES      MNT-0402   AGREGA MAX-COUNT-CHECK A   *
005100*                                     NIVEL DE CAMPO.            *
005200*  30/09/97  M.TORRES      MNT-0417   CORTE DE CONTROL POR TABLA *
005300*                                     EN EL LISTADO RESUMEN.     *
005400*  14/12/98  J.ACOSTA      Y2K-0009   VENTANA DE SIGLO PARA LA   *
005500*                                     FECHA DE CORRIDA: AA<50 =  *
005600*                                     20AA, AA>=50 = 19AA.       *
005700*  09/02/99  J.ACOSTA      Y2K-0011   REVISION FINAL DE CAMPOS   *
005800*                                     DE FECHA PARA EL AN2000.   *
005900*  17/08/00  S.MOLINA      MNT-0455   NO-DATA-CHECK: SE EMITE    *
006000*                                     ERROR CUANDO NO HAY        *
006100*                                     CELDAS PARA UN CAMPO.      *
006200*  23/05/02  S.MOLINA      MNT-0470   SYSTEM-CODES-CHECK: ERROR  *
006300*                                     EXPLICITO SI NO EXISTE     *
006400*                                     LISTA DE CODIGOS.          *
006500*  10/10/03  S.MOLINA      MNT-0482   LIMITE DE CONFIGURACION    *
006600*                                     LLEVADO A 200 ENTRADAS Y   *
006700*                                     DE CODIGOS A 100 ENTRADAS. *
006750*  14/03/04  S.MOLINA      MNT-0495   SE AMPLIAN LOS REGISTROS   *
006760*                                     DE SALIDA (RESULTADOS Y    *
006770*                                     DETALLE) CON RESERVA PARA  *
006780*                                     FUTURAS AMPLIACIONES.      *
006790*  02/08/04  S.MOLINA      MNT-0501   CORRIGE EL MENSAJE DE      *
006792*                                     MAX-COUNT-CHECK ('RECORDS  *
006794*                                     EXCEEDS LIMIT') Y SUMA EL  *
006796*                                     TOTAL DE CODIGOS-SISTEMA   *
006798*                                     CARGADOS EN LA BITACORA.   *
006800******************************************************************
006900
007000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007100 ENVIRONMENT DIVISION.
007200 CONFIGURATION SECTION.
007300
007400 SPECIAL-NAMES.
007500     C01 IS TOP-OF-FORM
007600     CLASS CLASE-CAR-VALIDO   IS 'A' THRU 'Z' 'a' THRU 'z'
007700                                  '0' THRU '9' SPACE
007800                                  '.' ',' '-' QUOTE '&'
007900     CLASS CLASE-IMPRIMIBLE   IS SPACE THRU '~'
008000     CLASS CLASE-TELEFONO     IS '0' THRU '9' SPACE
008100                                  '+' '-' '(' ')' '.'
008200     UPSI-0 IS SW-MODO-PRUEBA.
008300
008400 INPUT-OUTPUT SECTION.
008500 FILE-CONTROL.
008600
008700     SELECT DQ-CONFIG-FILE ASSIGN DDDQCFG
008800     FILE STATUS IS FS-CFG.
008900
009000     SELECT DQ-CODES-FILE ASSIGN DDDQCOD
009100     FILE STATUS IS FS-COD.
009200
009300     SELECT DQ-CELL-FILE ASSIGN DDDQCEL
009400     FILE STATUS IS FS-CEL.
009500
009600     SELECT DQ-RESULTS-FILE ASSIGN DDDQRES
009700     FILE STATUS IS FS-RES.
009800
009900     SELECT DQ-DETAIL-FILE ASSIGN DDDQDET
010000     FILE STATUS IS FS-DET.
010100
010200     SELECT DQ-REPORT-FILE ASSIGN DDDQLST
010300     FILE STATUS IS FS-LST.
010400
010500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
010600 DATA DIVISION.
010700 FILE SECTION.
010800
010900 FD  DQ-CONFIG-FILE
011000     BLOCK CONTAINS 0 RECORDS
011100     RECORDING MODE IS F.
011200 01  REG-ENTRADA-CONFIG         PIC X(130).                       MNT-0495
011300
011400 FD  DQ-CODES-FILE
011500     BLOCK CONTAINS 0 RECORDS
011600     RECORDING MODE IS F.
011700 01  REG-ENTRADA-CODIGOS        PIC X(150).                       MNT-0495
011800
011900 FD  DQ-CELL-FILE
012000     BLOCK CONTAINS 0 RECORDS
012100     RECORDING MODE IS F.
012200 01  REG-ENTRADA-CELDA          PIC X(100).                       MNT-0495
012300
012400 FD  DQ-RESULTS-FILE
012500     BLOCK CONTAINS 0 RECORDS
012600     RECORDING MODE IS F.
012700 01  REG-SALIDA-RESULTADO       PIC X(170).                       MNT-0495
012800
012900 FD  DQ-DETAIL-FILE
013000     BLOCK CONTAINS 0 RECORDS
013100     RECORDING MODE IS F.
013200 01  REG-SALIDA-DETALLE         PIC X(220).                       MNT-0495
013300
013400 FD  DQ-REPORT-FILE
013500     BLOCK CONTAINS 0 RECORDS
013600     RECORDING MODE IS F.
013700 01  REG-SALIDA-LISTADO         PIC X(132).
013800
013900 WORKING-STORAGE SECTION.
014000
014100*----------------------------------------------------------------
014200*    LAYOUTS DE LOS ARCHIVOS (COPIADOS PARA TRABAJAR EN MEMORIA)
014300*----------------------------------------------------------------
014400 01  REG-CONFIG-CALIDAD.
014500     COPY CPDQCFG.
014600
014700 01  REG-CODIGOS-SISTEMA.
014800     COPY CPDQCOD.
014900
015000 01  REG-CELDA-DATO.
015100     COPY CPDQCEL.
015200
015300 01  REG-RESULTADO-CHEQUEO.
015400     COPY CPDQRES.
015500
015600 01  REG-DETALLE-FALLO.
015700     COPY CPDQDET.
015800
015900*----------------------------------------------------------------
016000*    INDICADORES DE ARCHIVO
016100*----------------------------------------------------------------
016200 01  WS-ESTADOS-ARCHIVO.
016300     03  FS-CFG                 PIC X(02)  VALUE SPACES.
016400     03  FS-COD                 PIC X(02)  VALUE SPACES.
016500     03  FS-CEL                 PIC X(02)  VALUE SPACES.
016600     03  FS-RES                 PIC X(02)  VALUE SPACES.
016700     03  FS-DET                 PIC X(02)  VALUE SPACES.
016800     03  FS-LST                 PIC X(02)  VALUE SPACES.
016900     03  FILLER                 PIC X(04)  VALUE SPACES.
017000
017100*----------------------------------------------------------------
017200*    SWITCHES DE CORTE DE LECTURA
017300*----------------------------------------------------------------
017400 01  WS-SWITCHES.
017500     03  WS-SW-CONFIG           PIC X(01)  VALUE 'N'.
017600         88  WS-FIN-CONFIG                 VALUE 'Y'.
017700         88  WS-NO-FIN-CONFIG               VALUE 'N'.
017800     03  WS-SW-CODIGOS          PIC X(01)  VALUE 'N'.
017900         88  WS-FIN-CODIGOS                VALUE 'Y'.
018000         88  WS-NO-FIN-CODIGOS              VALUE 'N'.
018100     03  WS-SW-CELDAS           PIC X(01)  VALUE 'N'.
018200         88  WS-FIN-CELDAS                 VALUE 'Y'.
018300         88  WS-NO-FIN-CELDAS               VALUE 'N'.
018400     03  WS-SW-ABORTAR          PIC X(01)  VALUE 'N'.
018500         88  WS-ABORTAR-CORRIDA            VALUE 'Y'.
018600     03  FILLER                 PIC X(04)  VALUE SPACES.
018700
018800*----------------------------------------------------------------
018900*    TABLA DE CONFIGURACION DE CALIDAD  (MAXIMO 200 ENTRADAS)
019000*----------------------------------------------------------------
019100 01  WS-TB-CONFIG-AREA.
019200     03  WS-TB-CONFIG OCCURS 200 TIMES.
019300         05  WS-CFG-CLAVE.
019400             10  WS-CFG-TABLA        PIC X(20).
019500             10  WS-CFG-CAMPO        PIC X(20).
019600         05  WS-CFG-DESCRIPCION      PIC X(40).
019700         05  WS-CFG-CHK-NULO         PIC X(01).
019800         05  WS-CFG-CHK-BLANCO       PIC X(01).
019900         05  WS-CFG-CHK-EMAIL        PIC X(01).
020000         05  WS-CFG-CHK-NUMERICO     PIC X(01).
020100         05  WS-CFG-CHK-DUPLICADO    PIC X(01).
020200         05  WS-CFG-CHK-CARESP       PIC X(01).
020300         05  WS-CFG-CHK-COD-SISTEMA  PIC X(01).
020400         05  WS-CFG-CHK-IDIOMA       PIC X(01).
020500         05  WS-CFG-CHK-TELEFONO     PIC X(01).
020600         05  WS-CFG-CHK-FECHA        PIC X(01).
020700         05  WS-CFG-VALOR-MAX        PIC X(12).
020800         05  WS-CFG-VALOR-MIN        PIC X(12).
020900         05  WS-CFG-CANT-MAX         PIC X(07).
021000         05  FILLER                  PIC X(09).
021100
021200 01  WS-TB-TABLAS-VISTAS-AREA.
021300     03  WS-TB-TABLAS-VISTAS OCCURS 200 TIMES PIC X(20).
021400
021500 77  WS-CONFIG-CANT              PIC S9(4) COMP VALUE ZERO.
021600 77  WS-CONFIG-TABLAS-CANT       PIC S9(4) COMP VALUE ZERO.
021700 77  WS-IDX-CONFIG               PIC S9(4) COMP VALUE ZERO.
021800 77  WS-IDX-TABVISTA             PIC S9(4) COMP VALUE ZERO.
021900 77  WS-TABVISTA-ENCONTRADA      PIC X(01) VALUE 'N'.
022000
022100*----------------------------------------------------------------
022200*    TABLA DE CODIGOS DE SISTEMA  (MAXIMO 100 ENTRADAS, 20 VALORES
022300*    POR ENTRADA)
022400*----------------------------------------------------------------
022500 01  WS-TB-CODIGOS-AREA.
022600     03  WS-TB-CODIGOS OCCURS 100 TIMES.
022700         05  WS-COD-CLAVE.
022800             10  WS-COD-TABLA        PIC X(20).
022900             10  WS-COD-CAMPO        PIC X(20).
023000         05  WS-COD-CANT             PIC S9(4) COMP.
023100         05  WS-COD-LISTA OCCURS 20 TIMES.
023200             10  WS-COD-VALOR        PIC X(10).
023300         05  FILLER                  PIC X(10).
023400
023500 77  WS-CODIGOS-CANT              PIC S9(4) COMP VALUE ZERO.
023600 77  WS-IDX-COD                   PIC S9(4) COMP VALUE ZERO.
023700 77  WS-IDX-CODVAL                PIC S9(4) COMP VALUE ZERO.
023800 77  WS-COD-ENCONTRADO            PIC S9(4) COMP VALUE ZERO.
023850 77  WS-COD-VALORES-TOTAL         PIC S9(7) COMP VALUE ZERO.      MNT-0501
023900
024000*----------------------------------------------------------------
024100*    LISTA DE CODIGOS SEPARADOS POR COMA (PARA EL SPLIT)
024200*----------------------------------------------------------------
024300 01  WS-AREA-SPLIT-CODIGOS.
024400     03  WS-SPLIT-TEXTO           PIC X(100).
024500     03  WS-SPLIT-PTR             PIC S9(4) COMP.
024600     03  WS-SPLIT-INI             PIC S9(4) COMP.
024700     03  WS-SPLIT-LARGO           PIC S9(4) COMP.
024800     03  FILLER                   PIC X(04) VALUE SPACES.
024900
025000*----------------------------------------------------------------
025100*    CLAVE DE LA CELDA LEIDA (PARA COMPARAR CONTRA WS-CFG-CLAVE)
025200*----------------------------------------------------------------
025300 01  WS-CEL-CLAVE-AREA.
025400     03  WS-CEL-CLAVE.
025500         05  WS-CEL-CLAVE-TABLA   PIC X(20).
025600         05  WS-CEL-CLAVE-CAMPO   PIC X(20).
025700     03  FILLER                   PIC X(04) VALUE SPACES.
025800
025900*----------------------------------------------------------------
026000*    VALORES DE UN CAMPO RECOLECTADOS DE CELDAS-DATO
026100*    (MAXIMO 500 VALORES POR TABLA+CAMPO)
026200*----------------------------------------------------------------
026300 01  WS-TB-VALORES-AREA.
026400     03  WS-TB-VALORES OCCURS 500 TIMES.
026500         05  WS-VAL-TEXTO         PIC X(40).
026600         05  WS-VAL-NULO          PIC X(01).
026700         05  WS-VAL-CLAVE         PIC X(10).
026800         05  WS-VAL-DUP           PIC X(01).
026900         05  FILLER               PIC X(02).
027000
027100 77  WS-VALORES-CANT              PIC S9(4) COMP VALUE ZERO.
027200 77  WS-IDX-VAL                   PIC S9(4) COMP VALUE ZERO.
027300 77  WS-IDX-VAL2                  PIC S9(4) COMP VALUE ZERO.
027400 77  WS-VAL-REPETIDOS             PIC S9(4) COMP VALUE ZERO.
027500
027600*----------------------------------------------------------------
027700*    SUBINDICES DE LOS VALORES QUE INCUMPLIERON EL CHEQUEO EN
027800*    CURSO. SE GRABAN A CPDQDET RECIEN CUANDO SE CONOCE EL
027900*    MENSAJE DEL RESULTADO PADRE (VER PARRAFO 2345).
028000*----------------------------------------------------------------
028100 01  WS-TB-FALLOS-AREA.
028200     03  WS-TB-FALLOS OCCURS 500 TIMES PIC S9(4) COMP.
028300
028400 77  WS-IDX-FALLO                 PIC S9(4) COMP VALUE ZERO.
028500
028600*----------------------------------------------------------------
028700*    CODIGO DE CHEQUEO ACTUAL Y ACUMULADORES DEL CHEQUEO
028800*----------------------------------------------------------------
028900 01  WS-CHEQUEO-ACTUAL.
029000     03  WS-CHK-CODIGO            PIC S9(02) COMP VALUE ZERO.
029100         88  CHK-ES-NULO                     VALUE 1.
029200         88  CHK-ES-BLANCO                   VALUE 2.
029300         88  CHK-ES-EMAIL                    VALUE 3.
029400         88  CHK-ES-NUMERICO                 VALUE 4.
029500         88  CHK-ES-DUPLICADO                VALUE 5.
029600         88  CHK-ES-CARESP                   VALUE 6.
029700         88  CHK-ES-COD-SISTEMA              VALUE 7.
029800         88  CHK-ES-IDIOMA                   VALUE 8.
029900         88  CHK-ES-TELEFONO                 VALUE 9.
030000         88  CHK-ES-FECHA                    VALUE 10.
030100         88  CHK-ES-VALOR-MAX                VALUE 11.
030200         88  CHK-ES-VALOR-MIN                VALUE 12.
030300     03  WS-CHK-TIPO              PIC X(25) VALUE SPACES.
030400     03  WS-CHK-STATUS            PIC X(07) VALUE SPACES.
030500     03  WS-CHK-MENSAJE           PIC X(60) VALUE SPACES.
030600     03  WS-CHK-FALLOS-CANT       PIC S9(07) COMP VALUE ZERO.
030700     03  WS-CHK-TOTAL-CANT        PIC S9(07) COMP VALUE ZERO.
030800     03  WS-VAL-FALLA             PIC X(01) VALUE 'N'.
030900     03  FILLER                   PIC X(03) VALUE SPACES.
031000
031100*----------------------------------------------------------------
031200*    UMBRALES NUMERICOS (MAX-VALUE / MIN-VALUE), COMO EN LA
031300*    CASA SE HACE CON LOS IMPORTES: COMP-3
031400*----------------------------------------------------------------
031500 01  WS-UMBRALES.
031600     03  WS-UMBRAL-MAX            PIC S9(09)V99 COMP-3 VALUE ZERO.
031700     03  WS-UMBRAL-MIN            PIC S9(09)V99 COMP-3 VALUE ZERO.
031800     03  WS-UMBRAL-CANT-INT       PIC S9(07) COMP VALUE ZERO.
031900     03  FILLER                   PIC X(04) VALUE SPACES.
032000
032100*----------------------------------------------------------------
032200*    AREA DE TRABAJO PARA PARSEO DE VALORES (NUMERICO, EMAIL,
032300*    FECHA, TELEFONO, CARACTERES ESPECIALES, IDIOMA)
032400*----------------------------------------------------------------
032500 01  WS-VALOR-A-PARSEAR           PIC X(40) VALUE SPACES.
032600 01  WS-VALOR-A-PARSEAR-TAB REDEFINES WS-VALOR-A-PARSEAR.
032700     03  WS-VALOR-CAR OCCURS 40 TIMES PIC X(01).
032800
032900 77  WS-IDX-CHAR                  PIC S9(04) COMP VALUE ZERO.
033000 77  WS-LARGO-VALOR               PIC S9(04) COMP VALUE ZERO.
033100 77  WS-UN-DIGITO                 PIC 9(01) VALUE ZERO.
033200
033300*----------------------------------------------------------------
033400*    PARSEO NUMERICO GENERICO (2350-ES-NUMERICO-I)
033500*----------------------------------------------------------------
033600 01  WS-AREA-PARSE-NUMERICO.
033700     03  WS-NUM-VALIDO            PIC X(01) VALUE 'N'.
033800         88  NUM-ES-VALIDO                  VALUE 'Y'.
033900     03  WS-NUM-SIGNO             PIC X(01) VALUE '+'.
034000     03  WS-NUM-FASE              PIC S9(01) COMP VALUE 1.
034100     03  WS-NUM-CANT-DIGITOS      PIC S9(04) COMP VALUE ZERO.
034200     03  WS-NUM-CANT-PUNTOS       PIC S9(04) COMP VALUE ZERO.
034300     03  WS-NUM-CANT-DEC-VISTOS   PIC S9(04) COMP VALUE ZERO.
034400     03  WS-NUM-PARTE-ENTERA      PIC 9(09) COMP VALUE ZERO.
034500     03  WS-NUM-PARTE-DECIMAL     PIC 9(02) COMP VALUE ZERO.
034600     03  FILLER                   PIC X(04) VALUE SPACES.
034700 01  WS-NUM-RESULTADO             PIC S9(09)V99 COMP-3 VALUE ZERO.
034800
034900*----------------------------------------------------------------
035000*    EDICION DE NUMEROS PARA ARMAR MENSAJES (SIN FUNCIONES)
035100*----------------------------------------------------------------
035200 01  WS-AREA-EDITAR-NUM.
035300     03  WS-NUM-A-EDITAR          PIC S9(07) COMP VALUE ZERO.
035400     03  WS-NUM-ZZZ               PIC ZZZZZZ9.
035500     03  WS-NUM-TXT               PIC X(07) VALUE SPACES.
035600     03  WS-NUM-LARGO             PIC S9(02) COMP VALUE ZERO.
035700     03  WS-NUM-TXT-1             PIC X(07) VALUE SPACES.
035800     03  WS-NUM-LARGO-1           PIC S9(02) COMP VALUE ZERO.
035900     03  WS-NUM-POS-INICIO        PIC S9(02) COMP VALUE ZERO.
036000     03  FILLER                   PIC X(04) VALUE SPACES.
036100
036200*----------------------------------------------------------------
036300*    DESGLOSE DE FECHA PARA DATE-CHECK (AAAA-MM-DD)
036400*----------------------------------------------------------------
036500 01  WS-FECHA-CHEQUEO             PIC X(10) VALUE SPACES.
036600 01  WS-FECHA-CHEQUEO-R REDEFINES WS-FECHA-CHEQUEO.
036700     03  WS-FCH-ANIO              PIC X(04).
036800     03  WS-FCH-SEP1              PIC X(01).
036900     03  WS-FCH-MES               PIC X(02).
037000     03  WS-FCH-SEP2              PIC X(01).
037100     03  WS-FCH-DIA               PIC X(02).
037200
037300 01  WS-FECHA-NUMERICA.
037400     03  WS-ANIO-NUM              PIC 9(04) VALUE ZERO.
037500     03  WS-MES-NUM               PIC 9(02) VALUE ZERO.
037600     03  WS-DIA-NUM               PIC 9(02) VALUE ZERO.
037700     03  WS-BISIESTO              PIC X(01) VALUE 'N'.
037800         88  ES-BISIESTO                    VALUE 'Y'.
037900     03  WS-RESTO-4               PIC 9(02) COMP VALUE ZERO.
038000     03  WS-RESTO-100             PIC 9(02) COMP VALUE ZERO.
038100     03  WS-RESTO-400             PIC 9(03) COMP VALUE ZERO.
038200     03  WS-COCIENTE              PIC 9(06) COMP VALUE ZERO.
038300     03  WS-DIAS-DEL-MES          PIC 9(02) VALUE ZERO.
038400     03  FILLER                   PIC X(04) VALUE SPACES.
038500
038600 01  WS-TB-DIAS-POR-MES-AREA.
038700     03  FILLER PIC 9(02) OCCURS 12 TIMES
038800         VALUE 0 31 28 31 30 31 30 31 31 30 31 30 31.
038900 01  WS-TB-DIAS-POR-MES REDEFINES WS-TB-DIAS-POR-MES-AREA.
039000     03  WS-DIAS-MES OCCURS 12 TIMES PIC 9(02).
039100
039200*----------------------------------------------------------------
039300*    AREA PARA SYSTEM-CODES-CHECK
039400*----------------------------------------------------------------
039500 01  WS-COD-VALOR-PAD             PIC X(40) VALUE SPACES.
039600
039700*----------------------------------------------------------------
039800*    AREA PARA EMAIL-CHECK
039900*----------------------------------------------------------------
040000 01  WS-AREA-EMAIL.
040100     03  WS-CANT-ARROBA           PIC S9(04) COMP VALUE ZERO.
040200     03  WS-POS-ARROBA            PIC S9(04) COMP VALUE ZERO.
040300     03  WS-TIENE-ESPACIO         PIC X(01) VALUE 'N'.
040400     03  WS-TIENE-PUNTO-OK        PIC X(01) VALUE 'N'.
040500     03  FILLER                   PIC X(04) VALUE SPACES.
040600
040700*----------------------------------------------------------------
040800*    AREA PARA PHONE-NUMBER-CHECK
040900*----------------------------------------------------------------
041000 01  WS-AREA-TELEFONO.
041100     03  WS-CANT-DIGITOS-TEL      PIC S9(04) COMP VALUE ZERO.
041200     03  WS-TEL-INVALIDO          PIC X(01) VALUE 'N'.
041300     03  FILLER                   PIC X(04) VALUE SPACES.
041400
041500*----------------------------------------------------------------
041600*    FECHA Y HORA DE CORRIDA
041700*----------------------------------------------------------------
041800 01  WS-FECHA-CORRIDA             PIC 9(06) VALUE ZERO.
041900 01  WS-FECHA-CORRIDA-R REDEFINES WS-FECHA-CORRIDA.
042000     03  WS-FEC-AA                PIC 9(02).
042100     03  WS-FEC-MM                PIC 9(02).
042200     03  WS-FEC-DD                PIC 9(02).
042300
042400 01  WS-HORA-CORRIDA              PIC 9(08) VALUE ZERO.
042500 01  WS-HORA-CORRIDA-R REDEFINES WS-HORA-CORRIDA.
042600     03  WS-HOR-HH                PIC 9(02).
042700     03  WS-HOR-MM                PIC 9(02).
042800     03  WS-HOR-SS                PIC 9(02).
042900     03  WS-HOR-CC                PIC 9(02).
043000
043100 01  WS-SIGLO-CORRIDA             PIC 9(04) VALUE ZERO.
043200 01  WS-TIMESTAMP                 PIC X(26) VALUE SPACES.
043300 01  WS-TIMESTAMP-R REDEFINES WS-TIMESTAMP.
043400     03  WS-TS-ANIO               PIC X(04).
043500     03  WS-TS-FIL1               PIC X(01).
043600     03  WS-TS-MES                PIC X(02).
043700     03  WS-TS-FIL2               PIC X(01).
043800     03  WS-TS-DIA                PIC X(02).
043900     03  WS-TS-FIL3               PIC X(01).
044000     03  WS-TS-HH                 PIC X(02).
044100     03  WS-TS-FIL4               PIC X(01).
044200     03  WS-TS-MM                 PIC X(02).
044300     03  WS-TS-FIL5               PIC X(01).
044400     03  WS-TS-SS                 PIC X(02).
044500     03  FILLER                   PIC X(07) VALUE SPACES.
044600
044700*----------------------------------------------------------------
044800*    CONTROL DE CORTE Y TOTALES POR TABLA
044900*----------------------------------------------------------------
045000 01  WS-ACUMULADORES.
045100     03  WS-TABLA-ANT             PIC X(20) VALUE SPACES.
045200     03  WS-PRIMER-RESULTADO      PIC X(01) VALUE 'S'.
045300         88  ES-PRIMER-RESULTADO             VALUE 'S'.
045400     03  WS-TAB-CHEQUEOS          PIC S9(07) COMP VALUE ZERO.
045500     03  WS-TAB-PASS              PIC S9(07) COMP VALUE ZERO.
045600     03  WS-TAB-FAIL              PIC S9(07) COMP VALUE ZERO.
045700     03  WS-TAB-WARN              PIC S9(07) COMP VALUE ZERO.
045800     03  WS-TOT-CHEQUEOS          PIC S9(07) COMP VALUE ZERO.
045900     03  WS-TOT-PASS              PIC S9(07) COMP VALUE ZERO.
046000     03  WS-TOT-FAIL              PIC S9(07) COMP VALUE ZERO.
046100     03  WS-TOT-WARN              PIC S9(07) COMP VALUE ZERO.
046200     03  FILLER                   PIC X(04) VALUE SPACES.
046300
046400*----------------------------------------------------------------
046500*    ENCABEZADOS GRABADOS EN LOS ARCHIVOS DE SALIDA
046600*----------------------------------------------------------------
046700 01  WS-CAB-RESULTADOS.
046800     03  FILLER PIC X(20) VALUE 'TABLE'.
046900     03  FILLER PIC X(20) VALUE 'FIELD'.
047000     03  FILLER PIC X(25) VALUE 'CHECK-TYPE'.
047100     03  FILLER PIC X(07) VALUE 'STATUS'.
047200     03  FILLER PIC X(60) VALUE 'MESSAGE'.
047300     03  FILLER PIC X(26) VALUE 'TIMESTAMP'.
047400     03  FILLER PIC X(12) VALUE SPACES.               MNT-0495
047500
047600 01  WS-CAB-DETALLE.
047700     03  FILLER PIC X(20) VALUE 'TABLE'.
047800     03  FILLER PIC X(20) VALUE 'FIELD'.
047900     03  FILLER PIC X(25) VALUE 'CHECK-TYPE'.
048000     03  FILLER PIC X(40) VALUE 'FAILED-VALUE'.
048100     03  FILLER PIC X(10) VALUE 'RECORD-KEY'.
048200     03  FILLER PIC X(07) VALUE 'STATUS'.
048300     03  FILLER PIC X(60) VALUE 'MESSAGE'.
048400     03  FILLER PIC X(26) VALUE 'TIMESTAMP'.
048500     03  FILLER PIC X(12) VALUE SPACES.               MNT-0495
048600
048700*----------------------------------------------------------------
048800*    CONTADORES DE LINEA Y PAGINA DEL LISTADO
048900*----------------------------------------------------------------
049000 01  WS-CONTADORES-LISTADO.
049100     03  WS-CANT-LINEAS           PIC S9(04) COMP VALUE ZERO.
049200     03  WS-CANT-PAGINAS          PIC S9(04) COMP VALUE ZERO.
049300     03  WS-MAX-LINEAS-PAG        PIC S9(04) COMP VALUE 55.
049400     03  FILLER                   PIC X(04) VALUE SPACES.
049500
049600*----------------------------------------------------------------
049700*    LINEAS DE IMPRESION DEL LISTADO RESUMEN (132 COLUMNAS)
049800*----------------------------------------------------------------
049900 01  IMP-TITULO.
050000     03  FILLER               PIC X(40) VALUE SPACES.
050100     03  FILLER               PIC X(38)
050200         VALUE 'DATA QUALITY CHECK SUMMARY REPORT'.
050300     03  FILLER               PIC X(14) VALUE SPACES.
050400     03  FILLER               PIC X(06) VALUE 'PAGE '.
050500     03  IMP-TIT-PAGINA       PIC ZZZ9.
050600     03  FILLER               PIC X(30) VALUE SPACES.
050700
050800 01  IMP-SUBTITULO.
050900     03  FILLER               PIC X(40) VALUE SPACES.
051000     03  FILLER               PIC X(06) VALUE 'RUN: '.
051100     03  IMP-SUB-FECHA        PIC X(10) VALUE SPACES.
051200     03  FILLER               PIC X(76) VALUE SPACES.
051300
051400 01  IMP-ENCABEZADO-COL.
051500     03  FILLER               PIC X(20) VALUE 'TABLE'.
051600     03  FILLER               PIC X(20) VALUE 'FIELD'.
051700     03  FILLER               PIC X(25) VALUE 'CHECK TYPE'.
051800     03  FILLER               PIC X(09) VALUE 'STATUS'.
051900     03  FILLER               PIC X(58) VALUE 'MESSAGE'.
052000
052100 01  IMP-LINEA-BLANCO         PIC X(132) VALUE SPACES.
052200
052300 01  IMP-DETALLE.
052400     03  IMP-DET-TABLA        PIC X(20) VALUE SPACES.
052500     03  IMP-DET-CAMPO        PIC X(20) VALUE SPACES.
052600     03  IMP-DET-TIPO         PIC X(25) VALUE SPACES.
052700     03  IMP-DET-STATUS       PIC X(09) VALUE SPACES.
052800     03  IMP-DET-MENSAJE      PIC X(50) VALUE SPACES.
052900     03  FILLER               PIC X(08) VALUE SPACES.
053000
053100 01  IMP-CORTE.
053200     03  FILLER               PIC X(05) VALUE SPACES.
053300     03  FILLER               PIC X(06) VALUE 'TABLE '.
053400     03  IMP-CORTE-TABLA      PIC X(20) VALUE SPACES.
053500     03  FILLER               PIC X(02) VALUE ': '.
053600     03  IMP-CORTE-CHEQ       PIC ZZZZZZ9.
053700     03  FILLER               PIC X(08) VALUE ' CHECKS,'.
053800     03  IMP-CORTE-PASS       PIC ZZZZZZ9.
053900     03  FILLER               PIC X(09) VALUE ' PASSED, '.
054000     03  IMP-CORTE-FAIL       PIC ZZZZZZ9.
054100     03  FILLER               PIC X(09) VALUE ' FAILED, '.
054200     03  IMP-CORTE-WARN       PIC ZZZZZZ9.
054300     03  FILLER               PIC X(09) VALUE ' WARNINGS'.
054400     03  FILLER               PIC X(31) VALUE SPACES.
054500
054600 01  IMP-TOTAL-GRAL.
054700     03  FILLER               PIC X(05) VALUE SPACES.
054800     03  FILLER               PIC X(15) VALUE 'GRAND TOTALS: '.
054900     03  IMP-TOT-CHEQ         PIC ZZZZZZ9.
055000     03  FILLER               PIC X(08) VALUE ' CHECKS,'.
055100     03  IMP-TOT-PASS         PIC ZZZZZZ9.
055200     03  FILLER               PIC X(09) VALUE ' PASSED, '.
055300     03  IMP-TOT-FAIL         PIC ZZZZZZ9.
055400     03  FILLER               PIC X(09) VALUE ' FAILED, '.
055500     03  IMP-TOT-WARN         PIC ZZZZZZ9.
055600     03  FILLER               PIC X(09) VALUE ' WARNINGS'.
055700     03  FILLER               PIC X(35) VALUE SPACES.
055800
055900 01  IMP-CIERRE.
056000     03  FILLER               PIC X(05) VALUE SPACES.
056100     03  FILLER               PIC X(32)
056200         VALUE 'QUALITY CHECKS COMPLETED. FOUND '.
056300     03  IMP-CIE-FAIL         PIC ZZZZZZ9.
056400     03  FILLER               PIC X(13) VALUE ' FAILURES AND'.
056500     03  IMP-CIE-WARN         PIC ZZZZZZ9.
056600     03  FILLER               PIC X(10) VALUE ' WARNINGS.'.
056700     03  FILLER               PIC X(51) VALUE SPACES.
056800
056900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
057000 PROCEDURE DIVISION.
057100
057200 MAIN-PROGRAM-I.
057300     PERFORM 1000-INICIO-I THRU 1000-INICIO-F
057400     IF NOT WS-ABORTAR-CORRIDA
057500        PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
057600           VARYING WS-IDX-CONFIG FROM 1 BY 1
057700           UNTIL WS-IDX-CONFIG > WS-CONFIG-CANT
057800        PERFORM 9000-CIERRE-CORTE-I THRU 9000-CIERRE-CORTE-F
057900     END-IF
058000     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.
058100 MAIN-PROGRAM-F.
058200     GOBACK.
058300
058400*----------------------------------------------------------------
058500*    1000  APERTURA DE ARCHIVOS Y CARGA DE TABLAS EN MEMORIA
058600*----------------------------------------------------------------
058700 1000-INICIO-I.
058800     ACCEPT WS-FECHA-CORRIDA FROM DATE
058900     ACCEPT WS-HORA-CORRIDA FROM TIME
059000     PERFORM 1050-ARMAR-TIMESTAMP-I THRU 1050-ARMAR-TIMESTAMP-F
059100     OPEN INPUT DQ-CONFIG-FILE
059200     IF FS-CFG NOT = '00'
059300        DISPLAY '* ERROR EN OPEN CONFIG-CALIDAD  FS=' FS-CFG
059400        MOVE 9999 TO RETURN-CODE
059500        SET WS-ABORTAR-CORRIDA TO TRUE
059600     END-IF
059700     IF NOT WS-ABORTAR-CORRIDA
059800        OPEN INPUT DQ-CODES-FILE
059900        IF FS-COD NOT = '00'
060000           DISPLAY '* ERROR EN OPEN CODIGOS-SISTEMA FS=' FS-COD
060100           MOVE 9999 TO RETURN-CODE
060200           SET WS-ABORTAR-CORRIDA TO TRUE
060300        END-IF
060400     END-IF
060500     IF NOT WS-ABORTAR-CORRIDA
060600        OPEN OUTPUT DQ-RESULTS-FILE DQ-DETAIL-FILE DQ-REPORT-FILE
060700        IF FS-RES NOT = '00' OR FS-DET NOT = '00'
060800                            OR FS-LST NOT = '00'
060900           DISPLAY '* ERROR EN OPEN DE ARCHIVOS DE SALIDA'
061000           MOVE 9999 TO RETURN-CODE
061100           SET WS-ABORTAR-CORRIDA TO TRUE
061200        END-IF
061300     END-IF
061400     IF NOT WS-ABORTAR-CORRIDA
061500        SET WS-NO-FIN-CONFIG TO TRUE
061600        PERFORM 1100-CARGAR-CONFIG-I THRU 1100-CARGAR-CONFIG-F
061700           UNTIL WS-FIN-CONFIG
061800     END-IF
061900     IF NOT WS-ABORTAR-CORRIDA AND WS-CONFIG-CANT = ZERO
062000        DISPLAY '* CONFIG-CALIDAD SIN REGISTROS - CORRIDA ABORT'
062100        MOVE 9999 TO RETURN-CODE
062200        SET WS-ABORTAR-CORRIDA TO TRUE
062300     END-IF
062400     IF NOT WS-ABORTAR-CORRIDA
062500        SET WS-NO-FIN-CODIGOS TO TRUE
062600        PERFORM 1200-CARGAR-CODIGOS-I THRU 1200-CARGAR-CODIGOS-F
062700           UNTIL WS-FIN-CODIGOS
062800        PERFORM 1300-ESCRIBIR-CABECERAS-I
062900           THRU 1300-ESCRIBIR-CABECERAS-F
063000        PERFORM 4200-ENCABEZADO-I THRU 4200-ENCABEZADO-F
063100        MOVE WS-CONFIG-TABLAS-CANT TO WS-NUM-A-EDITAR
063200        PERFORM 2395-COMPACTAR-NUM-I THRU 2395-COMPACTAR-NUM-F
063300        MOVE WS-NUM-TXT   TO WS-NUM-TXT-1
063400        MOVE WS-NUM-LARGO TO WS-NUM-LARGO-1
063500        MOVE WS-CONFIG-CANT TO WS-NUM-A-EDITAR
063600        PERFORM 2395-COMPACTAR-NUM-I THRU 2395-COMPACTAR-NUM-F
063700        DISPLAY 'CONFIGURED ' WS-NUM-TXT-1(1:WS-NUM-LARGO-1)
063800                ' TABLES WITH ' WS-NUM-TXT(1:WS-NUM-LARGO)
063900                ' FIELD CHECKS'
063950        MOVE WS-CODIGOS-CANT TO WS-NUM-A-EDITAR
063960        PERFORM 2395-COMPACTAR-NUM-I THRU 2395-COMPACTAR-NUM-F
063970        MOVE WS-NUM-TXT   TO WS-NUM-TXT-1
063980        MOVE WS-NUM-LARGO TO WS-NUM-LARGO-1
063990        MOVE WS-COD-VALORES-TOTAL TO WS-NUM-A-EDITAR              MNT-0501
063995        PERFORM 2395-COMPACTAR-NUM-I THRU 2395-COMPACTAR-NUM-F
063996        DISPLAY 'LOADED ' WS-NUM-TXT-1(1:WS-NUM-LARGO-1)          MNT-0501
063997                ' SYSTEM-CODE ENTRIES WITH ' WS-NUM-TXT(1:WS-NUM-LARGO)
063998                ' CODES IN TOTAL'                                 MNT-0501
064000     END-IF.
064100 1000-INICIO-F.
064200     EXIT.
064300
064400*----------------------------------------------------------------
064500*    1050  ARMA EL SELLO DE FECHA-HORA DE LA CORRIDA
064600*    Y2K-0009: VENTANA DE SIGLO PARA LA FECHA DE 2 DIGITOS.
064700*----------------------------------------------------------------
064800 1050-ARMAR-TIMESTAMP-I.
064900     IF WS-FEC-AA < 50
065000        COMPUTE WS-SIGLO-CORRIDA = 2000 + WS-FEC-AA
065100     ELSE
065200        COMPUTE WS-SIGLO-CORRIDA = 1900 + WS-FEC-AA
065300     END-IF
065400     MOVE WS-SIGLO-CORRIDA TO WS-TS-ANIO
065500     MOVE '-'              TO WS-TS-FIL1
065600     MOVE '-'              TO WS-TS-FIL2
065700     MOVE '-'              TO WS-TS-FIL3
065800     MOVE '.'              TO WS-TS-FIL4
065900     MOVE '.'              TO WS-TS-FIL5
066000     MOVE WS-FEC-MM        TO WS-TS-MES
066100     MOVE WS-FEC-DD        TO WS-TS-DIA
066200     MOVE WS-HOR-HH        TO WS-TS-HH
066300     MOVE WS-HOR-MM        TO WS-TS-MM
066400     MOVE WS-HOR-SS        TO WS-TS-SS.
066500 1050-ARMAR-TIMESTAMP-F.
066600     EXIT.
066700
066800*----------------------------------------------------------------
066900*    1100  CARGA DE CONFIG-CALIDAD EN LA TABLA WS-TB-CONFIG
067000*----------------------------------------------------------------
067100 1100-CARGAR-CONFIG-I.
067200     READ DQ-CONFIG-FILE INTO REG-CONFIG-CALIDAD
067300     EVALUATE FS-CFG
067400        WHEN '00'
067500           PERFORM 1110-VALIDAR-CONFIG-I THRU 1110-VALIDAR-CONFIG-F
067600           IF NOT WS-ABORTAR-CORRIDA
067700              PERFORM 1120-GUARDAR-CONFIG-I THRU 1120-GUARDAR-CONFIG-F
067800           END-IF
067900        WHEN '10'
068000           SET WS-FIN-CONFIG TO TRUE
068100        WHEN OTHER
068200           DISPLAY '* ERROR EN LECTURA CONFIG-CALIDAD FS='
068300                   FS-CFG
068400           MOVE 9999 TO RETURN-CODE
068500           SET WS-FIN-CONFIG TO TRUE
068600     END-EVALUATE.
068700 1100-CARGAR-CONFIG-F.
068800     EXIT.
068900
069000 1110-VALIDAR-CONFIG-I.
069100     IF CFG-TABLA = SPACES OR CFG-CAMPO = SPACES
069200        DISPLAY '* CONFIG-CALIDAD SIN TABLA O CAMPO - CORRIDA A'
069300                'BORTADA'
069400        MOVE 9999 TO RETURN-CODE
069500        SET WS-FIN-CONFIG TO TRUE
069600        SET WS-ABORTAR-CORRIDA TO TRUE
069700     END-IF.
069800 1110-VALIDAR-CONFIG-F.
069900     EXIT.
070000
070100 1120-GUARDAR-CONFIG-I.
070200     IF WS-CONFIG-CANT >= 200
070300        DISPLAY '* LIMITE DE 200 ENTRADAS DE CONFIG-CALIDAD EXC'
070400                'EDIDO'
070500        MOVE 9999 TO RETURN-CODE
070600        SET WS-FIN-CONFIG TO TRUE
070700        SET WS-ABORTAR-CORRIDA TO TRUE
070800     ELSE
070900        ADD 1 TO WS-CONFIG-CANT
071000        MOVE CFG-TABLA           TO WS-CFG-TABLA(WS-CONFIG-CANT)
071100        MOVE CFG-CAMPO           TO WS-CFG-CAMPO(WS-CONFIG-CANT)
071200        MOVE CFG-DESCRIPCION     TO
071300             WS-CFG-DESCRIPCION(WS-CONFIG-CANT)
071400        MOVE CFG-CHK-NULO        TO
071500             WS-CFG-CHK-NULO(WS-CONFIG-CANT)
071600        MOVE CFG-CHK-BLANCO      TO
071700             WS-CFG-CHK-BLANCO(WS-CONFIG-CANT)
071800        MOVE CFG-CHK-EMAIL       TO
071900             WS-CFG-CHK-EMAIL(WS-CONFIG-CANT)
072000        MOVE CFG-CHK-NUMERICO    TO
072100             WS-CFG-CHK-NUMERICO(WS-CONFIG-CANT)
072200        MOVE CFG-CHK-DUPLICADO   TO
072300             WS-CFG-CHK-DUPLICADO(WS-CONFIG-CANT)
072400        MOVE CFG-CHK-CARESP      TO
072500             WS-CFG-CHK-CARESP(WS-CONFIG-CANT)
072600        MOVE CFG-CHK-COD-SISTEMA TO
072700             WS-CFG-CHK-COD-SISTEMA(WS-CONFIG-CANT)
072800        MOVE CFG-CHK-IDIOMA      TO
072900             WS-CFG-CHK-IDIOMA(WS-CONFIG-CANT)
073000        MOVE CFG-CHK-TELEFONO    TO
073100             WS-CFG-CHK-TELEFONO(WS-CONFIG-CANT)
073200        MOVE CFG-CHK-FECHA       TO
073300             WS-CFG-CHK-FECHA(WS-CONFIG-CANT)
073400        MOVE CFG-VALOR-MAX       TO
073500             WS-CFG-VALOR-MAX(WS-CONFIG-CANT)
073600        MOVE CFG-VALOR-MIN       TO
073700             WS-CFG-VALOR-MIN(WS-CONFIG-CANT)
073800        MOVE CFG-CANT-MAX        TO
073900             WS-CFG-CANT-MAX(WS-CONFIG-CANT)
074000        PERFORM 1125-CONTAR-TABLA-I THRU 1125-CONTAR-TABLA-F
074100     END-IF.
074200 1120-GUARDAR-CONFIG-F.
074300     EXIT.
074400
074500*----------------------------------------------------------------
074600*    1125  CUENTA TABLAS DISTINTAS CONFIGURADAS (PARA EL
074700*    MENSAJE "CONFIGURED T TABLES WITH N FIELD CHECKS")
074800*----------------------------------------------------------------
074900 1125-CONTAR-TABLA-I.
075000     MOVE 'N' TO WS-TABVISTA-ENCONTRADA
075100     PERFORM 1126-BUSCAR-TABVISTA-I THRU 1126-BUSCAR-TABVISTA-F
075200        VARYING WS-IDX-TABVISTA FROM 1 BY 1
075300        UNTIL WS-IDX-TABVISTA > WS-CONFIG-TABLAS-CANT
075400           OR WS-TABVISTA-ENCONTRADA = 'S'
075500     IF WS-TABVISTA-ENCONTRADA NOT = 'S'
075600        ADD 1 TO WS-CONFIG-TABLAS-CANT
075700        MOVE CFG-TABLA TO
075800             WS-TB-TABLAS-VISTAS(WS-CONFIG-TABLAS-CANT)
075900     END-IF.
076000 1125-CONTAR-TABLA-F.
076100     EXIT.
076200
076300 1126-BUSCAR-TABVISTA-I.
076400     IF WS-TB-TABLAS-VISTAS(WS-IDX-TABVISTA) = CFG-TABLA
076500        MOVE 'S' TO WS-TABVISTA-ENCONTRADA
076600     END-IF.
076700 1126-BUSCAR-TABVISTA-F.
076800     EXIT.
076900
077000*----------------------------------------------------------------
077100*    1200  CARGA DE CODIGOS-SISTEMA EN LA TABLA WS-TB-CODIGOS
077200*----------------------------------------------------------------
077300 1200-CARGAR-CODIGOS-I.
077400     READ DQ-CODES-FILE INTO REG-CODIGOS-SISTEMA
077500     EVALUATE FS-COD
077600        WHEN '00'
077700           PERFORM 1210-VALIDAR-CODIGOS-I THRU 1210-VALIDAR-CODIGOS-F
077800        WHEN '10'
077900           SET WS-FIN-CODIGOS TO TRUE
078000        WHEN OTHER
078100           DISPLAY '* ERROR EN LECTURA CODIGOS-SISTEMA FS='
078200                   FS-COD
078300           MOVE 9999 TO RETURN-CODE
078400           SET WS-FIN-CODIGOS TO TRUE
078500     END-EVALUATE.
078600 1200-CARGAR-CODIGOS-F.
078700     EXIT.
078800
078900 1210-VALIDAR-CODIGOS-I.
079000     IF COD-TABLA = SPACES OR COD-CAMPO = SPACES
079100        DISPLAY '* CODIGOS-SISTEMA SIN TABLA O CAMPO - REGISTRO'
079200                ' DESCARTADO'
079300     ELSE
079400        IF WS-CODIGOS-CANT >= 100
079500           DISPLAY '* LIMITE DE 100 ENTRADAS DE CODIGOS-SISTEMA'
079600                   ' EXCEDIDO'
079700        ELSE
079800           PERFORM 1220-GUARDAR-CODIGOS-I THRU 1220-GUARDAR-CODIGOS-F
079900        END-IF
080000     END-IF.
080100 1210-VALIDAR-CODIGOS-F.
080200     EXIT.
080300
080400 1220-GUARDAR-CODIGOS-I.
080500     ADD 1 TO WS-CODIGOS-CANT
080600     MOVE COD-TABLA TO WS-COD-TABLA(WS-CODIGOS-CANT)
080700     MOVE COD-CAMPO TO WS-COD-CAMPO(WS-CODIGOS-CANT)
080800     MOVE ZERO      TO WS-COD-CANT(WS-CODIGOS-CANT)
080900     MOVE COD-VALORES-VALIDOS TO WS-SPLIT-TEXTO
081000     MOVE 1                   TO WS-SPLIT-INI
081100     MOVE 1                   TO WS-SPLIT-PTR
081200     PERFORM 1230-SEPARAR-CODIGOS-I THRU 1230-SEPARAR-CODIGOS-F
081300        UNTIL WS-SPLIT-PTR > 100.
081400 1220-GUARDAR-CODIGOS-F.
081500     EXIT.
081600
081700*----------------------------------------------------------------
081800*    1230  SEPARA LA LISTA DE CODIGOS POR COMA. CADA CODIGO SE
081900*    RECORTA DE ESPACIOS ANTES DE GUARDARLO EN LA TABLA.
081950*    WS-COD-VALORES-TOTAL ACUMULA LOS CODIGOS DE TODAS LAS        MNT-0501
081960*    ENTRADAS, PARA EL MENSAJE DE FIN DE CARGA EN 1000-INICIO.
082000*----------------------------------------------------------------
082100 1230-SEPARAR-CODIGOS-I.
082200     IF WS-SPLIT-TEXTO(WS-SPLIT-PTR:1) = ',' OR
082300        WS-SPLIT-PTR = 100
082400        IF WS-SPLIT-PTR = 100 AND
082500           WS-SPLIT-TEXTO(WS-SPLIT-PTR:1) NOT = ','
082600           COMPUTE WS-SPLIT-LARGO = WS-SPLIT-PTR - WS-SPLIT-INI + 1
082700        ELSE
082800           COMPUTE WS-SPLIT-LARGO = WS-SPLIT-PTR - WS-SPLIT-INI
082900        END-IF
083000        IF WS-SPLIT-LARGO > 0
083100           MOVE WS-SPLIT-TEXTO(WS-SPLIT-INI:WS-SPLIT-LARGO) TO
083200                WS-VALOR-A-PARSEAR
083300           PERFORM 2352-LARGO-VALOR-I THRU 2352-LARGO-VALOR-F
083400           IF WS-LARGO-VALOR > 0 AND
083500              WS-COD-CANT(WS-CODIGOS-CANT) < 20
083600              ADD 1 TO WS-COD-CANT(WS-CODIGOS-CANT)
083650              ADD 1 TO WS-COD-VALORES-TOTAL                       MNT-0501
083700              MOVE WS-VALOR-A-PARSEAR(1:WS-LARGO-VALOR) TO
083800                   WS-COD-VALOR(WS-CODIGOS-CANT,
083900                                WS-COD-CANT(WS-CODIGOS-CANT))
084000           END-IF
084100        END-IF
084200        COMPUTE WS-SPLIT-INI = WS-SPLIT-PTR + 1
084300     END-IF
084400     ADD 1 TO WS-SPLIT-PTR.
084500 1230-SEPARAR-CODIGOS-F.
084600     EXIT.
084700
084800*----------------------------------------------------------------
084900*    1300  ESCRIBE LOS REGISTROS CABECERA DE LOS ARCHIVOS DE
085000*    SALIDA (RESULTADOS Y DETALLE)
085100*----------------------------------------------------------------
085200 1300-ESCRIBIR-CABECERAS-I.
085300     WRITE REG-SALIDA-RESULTADO FROM WS-CAB-RESULTADOS
085400     WRITE REG-SALIDA-DETALLE FROM WS-CAB-DETALLE.
085500 1300-ESCRIBIR-CABECERAS-F.
085600     EXIT.
085700
085800*----------------------------------------------------------------
085900*    2000  PROCESO PRINCIPAL - UNA VUELTA POR CADA ENTRADA DE
086000*    CONFIG-CALIDAD. EL ARCHIVO DE CONFIGURACION SE ASUME
086100*    AGRUPADO POR TABLA PARA EL CORTE DE CONTROL DEL LISTADO.
086200*----------------------------------------------------------------
086300 2000-PROCESO-I.
086400     IF WS-CFG-TABLA(WS-IDX-CONFIG) NOT = WS-TABLA-ANT
086500        IF NOT ES-PRIMER-RESULTADO
086600           PERFORM 4100-CORTE-TABLA-I THRU 4100-CORTE-TABLA-F
086700        END-IF
086800        MOVE WS-CFG-TABLA(WS-IDX-CONFIG) TO WS-TABLA-ANT
086900        MOVE ZERO TO WS-TAB-CHEQUEOS
087000        MOVE ZERO TO WS-TAB-PASS
087100        MOVE ZERO TO WS-TAB-FAIL
087200        MOVE ZERO TO WS-TAB-WARN
087300        MOVE 'N'  TO WS-PRIMER-RESULTADO
087400     END-IF
087500     PERFORM 2100-ESCANEAR-CELDAS-I THRU 2100-ESCANEAR-CELDAS-F
087600     IF WS-VALORES-CANT = ZERO
087700        PERFORM 2150-EMITIR-SIN-DATOS-I THRU 2150-EMITIR-SIN-DATOS-F
087800     ELSE
087900        PERFORM 2200-EVALUAR-CHEQUEOS-I THRU 2200-EVALUAR-CHEQUEOS-F
088000     END-IF.
088100 2000-PROCESO-F.
088200     EXIT.
088300
088400*----------------------------------------------------------------
088500*    2100  RECORRE CELDAS-DATO DESDE EL PRINCIPIO BUSCANDO LOS
088600*    VALORES DE LA TABLA+CAMPO ACTUAL (EL ARCHIVO VIENE ORDENADO
088700*    POR TABLA, CAMPO, CLAVE DE REGISTRO).
088800*----------------------------------------------------------------
088900 2100-ESCANEAR-CELDAS-I.
089000     MOVE ZERO TO WS-VALORES-CANT
089100     CLOSE DQ-CELL-FILE
089200     OPEN INPUT DQ-CELL-FILE
089300     IF FS-CEL NOT = '00'
089400        DISPLAY '* ERROR EN OPEN CELDAS-DATO FS=' FS-CEL
089500        MOVE 9999 TO RETURN-CODE
089600        SET WS-FIN-CELDAS TO TRUE
089700     ELSE
089800        SET WS-NO-FIN-CELDAS TO TRUE
089900        PERFORM 2110-LEER-CELDA-I THRU 2110-LEER-CELDA-F
090000        PERFORM 2120-SALTAR-CELDA-I THRU 2120-SALTAR-CELDA-F
090100           UNTIL WS-FIN-CELDAS
090200              OR WS-CEL-CLAVE NOT < WS-CFG-CLAVE(WS-IDX-CONFIG)
090300        PERFORM 2130-RECOLECTAR-CELDA-I THRU 2130-RECOLECTAR-CELDA-F
090400           UNTIL WS-FIN-CELDAS
090500              OR WS-CEL-CLAVE NOT = WS-CFG-CLAVE(WS-IDX-CONFIG)
090600     END-IF.
090700 2100-ESCANEAR-CELDAS-F.
090800     EXIT.
090900
091000 2110-LEER-CELDA-I.
091100     READ DQ-CELL-FILE INTO REG-CELDA-DATO
091200     EVALUATE FS-CEL
091300        WHEN '00'
091400           MOVE CEL-TABLA TO WS-CEL-CLAVE-TABLA
091500           MOVE CEL-CAMPO TO WS-CEL-CLAVE-CAMPO
091600        WHEN '10'
091700           SET WS-FIN-CELDAS TO TRUE
091800        WHEN OTHER
091900           DISPLAY '* ERROR EN LECTURA CELDAS-DATO FS=' FS-CEL
092000           MOVE 9999 TO RETURN-CODE
092100           SET WS-FIN-CELDAS TO TRUE
092200     END-EVALUATE.
092300 2110-LEER-CELDA-F.
092400     EXIT.
092500
092600 2120-SALTAR-CELDA-I.
092700     PERFORM 2110-LEER-CELDA-I THRU 2110-LEER-CELDA-F.
092800 2120-SALTAR-CELDA-F.
092900     EXIT.
093000
093100 2130-RECOLECTAR-CELDA-I.
093200     IF WS-VALORES-CANT >= 500
093300        DISPLAY '* LIMITE DE 500 VALORES POR CAMPO EXCEDIDO - '
093400                WS-CEL-CLAVE-TABLA ' ' WS-CEL-CLAVE-CAMPO
093500        MOVE 9999 TO RETURN-CODE
093600        SET WS-FIN-CELDAS TO TRUE
093700     ELSE
093800        ADD 1 TO WS-VALORES-CANT
093900        MOVE CEL-VALOR     TO WS-VAL-TEXTO(WS-VALORES-CANT)
094000        MOVE CEL-IND-NULO  TO WS-VAL-NULO(WS-VALORES-CANT)
094100        MOVE CEL-CLAVE-REG TO WS-VAL-CLAVE(WS-VALORES-CANT)
094200        MOVE 'N'           TO WS-VAL-DUP(WS-VALORES-CANT)
094300        PERFORM 2110-LEER-CELDA-I THRU 2110-LEER-CELDA-F
094400     END-IF.
094500 2130-RECOLECTAR-CELDA-F.
094600     EXIT.
094700
094800*----------------------------------------------------------------
094900*    2150  NO HAY CELDAS PARA LA TABLA+CAMPO CONFIGURADO: SE
095000*    EMITE UN UNICO RESULTADO ERROR "NO DATA FOUND FOR FIELD"
095100*----------------------------------------------------------------
095200 2150-EMITIR-SIN-DATOS-I.
095300     MOVE 'no_data'    TO WS-CHK-TIPO
095400     MOVE 'ERROR'      TO WS-CHK-STATUS
095500     MOVE 'NO DATA FOUND FOR FIELD' TO WS-CHK-MENSAJE
095600     PERFORM 2400-ACUM-RESUMEN-I THRU 2400-ACUM-RESUMEN-F
095700     PERFORM 3000-GRABAR-RESULTADO-I THRU 3000-GRABAR-RESULTADO-F
095800     PERFORM 4000-IMPRIMIR-DETALLE-I THRU 4000-IMPRIMIR-DETALLE-F.
095900 2150-EMITIR-SIN-DATOS-F.
096000     EXIT.
096100
096200*----------------------------------------------------------------
096300*    2200  DESPACHA LOS CHEQUEOS HABILITADOS PARA LA ENTRADA DE
096400*    CONFIGURACION ACTUAL. LOS PRIMEROS 10 SE ACTIVAN CON 'Y',
096500*    LOS 3 RESTANTES SE ACTIVAN CUANDO EL TOPE VIENE INFORMADO.
096600*----------------------------------------------------------------
096700 2200-EVALUAR-CHEQUEOS-I.
096800     IF WS-CFG-CHK-NULO(WS-IDX-CONFIG) = 'Y'
096900        SET CHK-ES-NULO TO TRUE
097000        MOVE 'null_check' TO WS-CHK-TIPO
097100        PERFORM 2300-EJECUTAR-CHEQUEO-I THRU 2300-EJECUTAR-CHEQUEO-F
097200        PERFORM 2250-POST-CHEQUEO-I THRU 2250-POST-CHEQUEO-F
097300     END-IF
097400     IF WS-CFG-CHK-BLANCO(WS-IDX-CONFIG) = 'Y'
097500        SET CHK-ES-BLANCO TO TRUE
097600        MOVE 'blank_check' TO WS-CHK-TIPO
097700        PERFORM 2300-EJECUTAR-CHEQUEO-I THRU 2300-EJECUTAR-CHEQUEO-F
097800        PERFORM 2250-POST-CHEQUEO-I THRU 2250-POST-CHEQUEO-F
097900     END-IF
098000     IF WS-CFG-CHK-EMAIL(WS-IDX-CONFIG) = 'Y'
098100        SET CHK-ES-EMAIL TO TRUE
098200        MOVE 'email_check' TO WS-CHK-TIPO
098300        PERFORM 2300-EJECUTAR-CHEQUEO-I THRU 2300-EJECUTAR-CHEQUEO-F
098400        PERFORM 2250-POST-CHEQUEO-I THRU 2250-POST-CHEQUEO-F
098500     END-IF
098600     IF WS-CFG-CHK-NUMERICO(WS-IDX-CONFIG) = 'Y'
098700        SET CHK-ES-NUMERICO TO TRUE
098800        MOVE 'numeric_check' TO WS-CHK-TIPO
098900        PERFORM 2300-EJECUTAR-CHEQUEO-I THRU 2300-EJECUTAR-CHEQUEO-F
099000        PERFORM 2250-POST-CHEQUEO-I THRU 2250-POST-CHEQUEO-F
099100     END-IF
099200     IF WS-CFG-CHK-DUPLICADO(WS-IDX-CONFIG) = 'Y'
099300        SET CHK-ES-DUPLICADO TO TRUE
099400        MOVE 'duplicate_check' TO WS-CHK-TIPO
099500        PERFORM 2300-EJECUTAR-CHEQUEO-I THRU 2300-EJECUTAR-CHEQUEO-F
099600        PERFORM 2250-POST-CHEQUEO-I THRU 2250-POST-CHEQUEO-F
099700     END-IF
099800     IF WS-CFG-CHK-CARESP(WS-IDX-CONFIG) = 'Y'
099900        SET CHK-ES-CARESP TO TRUE
100000        MOVE 'special_characters_check' TO WS-CHK-TIPO
100100        PERFORM 2300-EJECUTAR-CHEQUEO-I THRU 2300-EJECUTAR-CHEQUEO-F
100200        PERFORM 2250-POST-CHEQUEO-I THRU 2250-POST-CHEQUEO-F
100300     END-IF
100400     IF WS-CFG-CHK-COD-SISTEMA(WS-IDX-CONFIG) = 'Y'
100500        SET CHK-ES-COD-SISTEMA TO TRUE
100600        MOVE 'system_codes_check' TO WS-CHK-TIPO
100700        PERFORM 2300-EJECUTAR-CHEQUEO-I THRU 2300-EJECUTAR-CHEQUEO-F
100800        PERFORM 2250-POST-CHEQUEO-I THRU 2250-POST-CHEQUEO-F
100900     END-IF
101000     IF WS-CFG-CHK-IDIOMA(WS-IDX-CONFIG) = 'Y'
101100        SET CHK-ES-IDIOMA TO TRUE
101200        MOVE 'language_check' TO WS-CHK-TIPO
101300        PERFORM 2300-EJECUTAR-CHEQUEO-I THRU 2300-EJECUTAR-CHEQUEO-F
101400        PERFORM 2250-POST-CHEQUEO-I THRU 2250-POST-CHEQUEO-F
101500     END-IF
101600     IF WS-CFG-CHK-TELEFONO(WS-IDX-CONFIG) = 'Y'
101700        SET CHK-ES-TELEFONO TO TRUE
101800        MOVE 'phone_number_check' TO WS-CHK-TIPO
101900        PERFORM 2300-EJECUTAR-CHEQUEO-I THRU 2300-EJECUTAR-CHEQUEO-F
102000        PERFORM 2250-POST-CHEQUEO-I THRU 2250-POST-CHEQUEO-F
102100     END-IF
102200     IF WS-CFG-CHK-FECHA(WS-IDX-CONFIG) = 'Y'
102300        SET CHK-ES-FECHA TO TRUE
102400        MOVE 'date_check' TO WS-CHK-TIPO
102500        PERFORM 2300-EJECUTAR-CHEQUEO-I THRU 2300-EJECUTAR-CHEQUEO-F
102600        PERFORM 2250-POST-CHEQUEO-I THRU 2250-POST-CHEQUEO-F
102700     END-IF
102800     IF WS-CFG-VALOR-MAX(WS-IDX-CONFIG) NOT = SPACES
102900        SET CHK-ES-VALOR-MAX TO TRUE
103000        MOVE 'max_value_check' TO WS-CHK-TIPO
103100        PERFORM 2300-EJECUTAR-CHEQUEO-I THRU 2300-EJECUTAR-CHEQUEO-F
103200        PERFORM 2250-POST-CHEQUEO-I THRU 2250-POST-CHEQUEO-F
103300     END-IF
103400     IF WS-CFG-VALOR-MIN(WS-IDX-CONFIG) NOT = SPACES
103500        SET CHK-ES-VALOR-MIN TO TRUE
103600        MOVE 'min_value_check' TO WS-CHK-TIPO
103700        PERFORM 2300-EJECUTAR-CHEQUEO-I THRU 2300-EJECUTAR-CHEQUEO-F
103800        PERFORM 2250-POST-CHEQUEO-I THRU 2250-POST-CHEQUEO-F
103900     END-IF
104000     IF WS-CFG-CANT-MAX(WS-IDX-CONFIG) NOT = SPACES
104100        MOVE 'max_count_check' TO WS-CHK-TIPO
104200        MOVE ZERO TO WS-CHK-FALLOS-CANT
104300        MOVE WS-VALORES-CANT TO WS-CHK-TOTAL-CANT
104400        PERFORM 2500-CHK-MAXCOUNT-I THRU 2500-CHK-MAXCOUNT-F
104500        PERFORM 2250-POST-CHEQUEO-I THRU 2250-POST-CHEQUEO-F
104600     END-IF.
104700 2200-EVALUAR-CHEQUEOS-F.
104800     EXIT.
104900
105000*----------------------------------------------------------------
105100*    2250  PROCESO COMUN A TODOS LOS CHEQUEOS: ACUMULA EL
105200*    RESUMEN, GRABA EL RESULTADO Y LO IMPRIME EN EL LISTADO.
105300*----------------------------------------------------------------
105400 2250-POST-CHEQUEO-I.
105500     PERFORM 2400-ACUM-RESUMEN-I THRU 2400-ACUM-RESUMEN-F
105600     PERFORM 3000-GRABAR-RESULTADO-I THRU 3000-GRABAR-RESULTADO-F
105700     PERFORM 4000-IMPRIMIR-DETALLE-I THRU 4000-IMPRIMIR-DETALLE-F.
105800 2250-POST-CHEQUEO-F.
105900     EXIT.
106000
106100*----------------------------------------------------------------
106200*    2270  UBICA LA LISTA DE CODIGOS VALIDOS PARA LA TABLA Y
106300*    CAMPO ACTUAL DENTRO DE WS-TB-CODIGOS.
106400*----------------------------------------------------------------
106500 2270-BUSCAR-CODIGOS-I.
106600     MOVE ZERO TO WS-COD-ENCONTRADO
106700     PERFORM 2271-BUSCAR-CODIGOS-LOOP-I THRU 2271-BUSCAR-CODIGOS-LOOP-F
106800        VARYING WS-IDX-COD FROM 1 BY 1
106900        UNTIL WS-IDX-COD > WS-CODIGOS-CANT
107000           OR WS-COD-ENCONTRADO NOT = ZERO
107100     IF WS-COD-ENCONTRADO = ZERO
107200        MOVE 'ERROR' TO WS-CHK-STATUS
107300        MOVE 'NO SYSTEM CODES CONFIGURED' TO WS-CHK-MENSAJE
107400     END-IF.
107500 2270-BUSCAR-CODIGOS-F.
107600     EXIT.
107700
107800 2271-BUSCAR-CODIGOS-LOOP-I.
107900     IF WS-COD-CLAVE(WS-IDX-COD) = WS-CFG-CLAVE(WS-IDX-CONFIG)
108000        MOVE WS-IDX-COD TO WS-COD-ENCONTRADO
108100     END-IF.
108200 2271-BUSCAR-CODIGOS-LOOP-F.
108300     EXIT.
108400
108500*----------------------------------------------------------------
108600*    2280  MARCA COMO DUPLICADO CADA VALOR NO NULO QUE APARECE
108700*    MAS DE UNA VEZ (RECORTANDO ESPACIOS A LA DERECHA) ENTRE
108800*    LOS VALORES RECOLECTADOS DEL CAMPO ACTUAL.
108900*----------------------------------------------------------------
109000 2280-MARCAR-DUPLICADOS-I.
109100     PERFORM 2281-MARCAR-DUP-EXTERNO-I THRU 2281-MARCAR-DUP-EXTERNO-F
109200        VARYING WS-IDX-VAL FROM 1 BY 1
109300        UNTIL WS-IDX-VAL > WS-VALORES-CANT.
109400 2280-MARCAR-DUPLICADOS-F.
109500     EXIT.
109600
109700 2281-MARCAR-DUP-EXTERNO-I.
109800     MOVE 'N' TO WS-VAL-DUP(WS-IDX-VAL)
109900     IF WS-VAL-NULO(WS-IDX-VAL) NOT = 'Y'
110000        MOVE ZERO TO WS-VAL-REPETIDOS
110100        PERFORM 2282-MARCAR-DUP-INTERNO-I THRU 2282-MARCAR-DUP-INTERNO-F
110200           VARYING WS-IDX-VAL2 FROM 1 BY 1
110300           UNTIL WS-IDX-VAL2 > WS-VALORES-CANT
110400        IF WS-VAL-REPETIDOS > 1
110500           MOVE 'Y' TO WS-VAL-DUP(WS-IDX-VAL)
110600        END-IF
110700     END-IF.
110800 2281-MARCAR-DUP-EXTERNO-F.
110900     EXIT.
111000
111100 2282-MARCAR-DUP-INTERNO-I.
111200     IF WS-VAL-NULO(WS-IDX-VAL2) NOT = 'Y'
111300        AND WS-VAL-TEXTO(WS-IDX-VAL2) = WS-VAL-TEXTO(WS-IDX-VAL)
111400        ADD 1 TO WS-VAL-REPETIDOS
111500     END-IF.
111600 2282-MARCAR-DUP-INTERNO-F.
111700     EXIT.
111800
111900*----------------------------------------------------------------
112000*    2300  EJECUTA UN CHEQUEO SOBRE TODOS LOS VALORES
112100*    RECOLECTADOS DEL CAMPO ACTUAL Y FIJA STATUS/MENSAJE.
112200*----------------------------------------------------------------
112300 2300-EJECUTAR-CHEQUEO-I.
112400     MOVE ZERO   TO WS-CHK-FALLOS-CANT
112500     MOVE WS-VALORES-CANT TO WS-CHK-TOTAL-CANT
112600     MOVE SPACES TO WS-CHK-STATUS
112700     MOVE SPACES TO WS-CHK-MENSAJE
112800     IF CHK-ES-COD-SISTEMA
112900        PERFORM 2270-BUSCAR-CODIGOS-I THRU 2270-BUSCAR-CODIGOS-F
113000     END-IF
113100     IF CHK-ES-VALOR-MAX
113200        MOVE WS-CFG-VALOR-MAX(WS-IDX-CONFIG) TO WS-VALOR-A-PARSEAR
113300        PERFORM 2350-ES-NUMERICO-I THRU 2350-ES-NUMERICO-F
113400        IF NUM-ES-VALIDO
113500           MOVE WS-NUM-RESULTADO TO WS-UMBRAL-MAX
113600        ELSE
113700           MOVE 'ERROR' TO WS-CHK-STATUS
113800           MOVE 'INVALID MAX-VALUE THRESHOLD' TO WS-CHK-MENSAJE
113900        END-IF
114000     END-IF
114100     IF CHK-ES-VALOR-MIN
114200        MOVE WS-CFG-VALOR-MIN(WS-IDX-CONFIG) TO WS-VALOR-A-PARSEAR
114300        PERFORM 2350-ES-NUMERICO-I THRU 2350-ES-NUMERICO-F
114400        IF NUM-ES-VALIDO
114500           MOVE WS-NUM-RESULTADO TO WS-UMBRAL-MIN
114600        ELSE
114700           MOVE 'ERROR' TO WS-CHK-STATUS
114800           MOVE 'INVALID MIN-VALUE THRESHOLD' TO WS-CHK-MENSAJE
114900        END-IF
115000     END-IF
115100     IF CHK-ES-DUPLICADO
115200        PERFORM 2280-MARCAR-DUPLICADOS-I THRU 2280-MARCAR-DUPLICADOS-F
115300     END-IF
115400     IF WS-CHK-STATUS = SPACES
115500        PERFORM 2310-EVALUAR-VALOR-I THRU 2310-EVALUAR-VALOR-F
115600           VARYING WS-IDX-VAL FROM 1 BY 1
115700           UNTIL WS-IDX-VAL > WS-VALORES-CANT
115800        PERFORM 2340-FIJAR-STATUS-I THRU 2340-FIJAR-STATUS-F
115900        IF WS-CHK-FALLOS-CANT > ZERO
116000           PERFORM 2345-GRABAR-DETALLES-I THRU 2345-GRABAR-DETALLES-F
116100        END-IF
116200     END-IF.
116300 2300-EJECUTAR-CHEQUEO-F.
116400     EXIT.
116500
116600*----------------------------------------------------------------
116700*    2310  EVALUA UN VALOR CONTRA EL CHEQUEO ACTUAL. TODOS LOS
116800*    CHEQUEOS SALVO NULL-CHECK IGNORAN LOS VALORES NULOS.
116900*----------------------------------------------------------------
117000 2310-EVALUAR-VALOR-I.
117100     IF CHK-ES-NULO
117200        IF WS-VAL-NULO(WS-IDX-VAL) = 'Y'
117300           PERFORM 2330-REGISTRAR-FALLO-I THRU 2330-REGISTRAR-FALLO-F
117400        END-IF
117500     ELSE
117600        IF WS-VAL-NULO(WS-IDX-VAL) NOT = 'Y'
117700           MOVE WS-VAL-TEXTO(WS-IDX-VAL) TO WS-VALOR-A-PARSEAR
117800           PERFORM 2320-PROBAR-PREDICADO-I THRU 2320-PROBAR-PREDICADO-F
117900           IF WS-VAL-FALLA = 'Y'
118000              PERFORM 2330-REGISTRAR-FALLO-I THRU 2330-REGISTRAR-FALLO-F
118100           END-IF
118200        END-IF
118300     END-IF.
118400 2310-EVALUAR-VALOR-F.
118500     EXIT.
118600
118700*----------------------------------------------------------------
118800*    2320  DESPACHA EL PREDICADO PROPIO DE CADA CHEQUEO SOBRE
118900*    EL VALOR YA MOVIDO A WS-VALOR-A-PARSEAR.
119000*----------------------------------------------------------------
119100 2320-PROBAR-PREDICADO-I.
119200     MOVE 'N' TO WS-VAL-FALLA
119300     PERFORM 2352-LARGO-VALOR-I THRU 2352-LARGO-VALOR-F
119400     EVALUATE TRUE
119500        WHEN CHK-ES-BLANCO
119600           PERFORM 2321-CHK-BLANCO-I THRU 2321-CHK-BLANCO-F
119700        WHEN CHK-ES-EMAIL
119800           PERFORM 2322-CHK-EMAIL-I THRU 2322-CHK-EMAIL-F
119900        WHEN CHK-ES-NUMERICO
120000           PERFORM 2350-ES-NUMERICO-I THRU 2350-ES-NUMERICO-F
120100           IF NOT NUM-ES-VALIDO
120200              MOVE 'Y' TO WS-VAL-FALLA
120300           END-IF
120400        WHEN CHK-ES-DUPLICADO
120500           IF WS-VAL-DUP(WS-IDX-VAL) = 'Y'
120600              MOVE 'Y' TO WS-VAL-FALLA
120700           END-IF
120800        WHEN CHK-ES-CARESP
120900           PERFORM 2323-CHK-CARESP-I THRU 2323-CHK-CARESP-F
121000        WHEN CHK-ES-COD-SISTEMA
121100           PERFORM 2324-CHK-CODSIS-I THRU 2324-CHK-CODSIS-F
121200        WHEN CHK-ES-IDIOMA
121300           PERFORM 2325-CHK-IDIOMA-I THRU 2325-CHK-IDIOMA-F
121400        WHEN CHK-ES-TELEFONO
121500           PERFORM 2326-CHK-TELEFONO-I THRU 2326-CHK-TELEFONO-F
121600        WHEN CHK-ES-FECHA
121700           PERFORM 2327-CHK-FECHA-I THRU 2327-CHK-FECHA-F
121800        WHEN CHK-ES-VALOR-MAX
121900           PERFORM 2350-ES-NUMERICO-I THRU 2350-ES-NUMERICO-F
122000           IF NOT NUM-ES-VALIDO
122100              MOVE 'Y' TO WS-VAL-FALLA
122200           ELSE
122300              IF WS-NUM-RESULTADO > WS-UMBRAL-MAX
122400                 MOVE 'Y' TO WS-VAL-FALLA
122500              END-IF
122600           END-IF
122700        WHEN CHK-ES-VALOR-MIN
122800           PERFORM 2350-ES-NUMERICO-I THRU 2350-ES-NUMERICO-F
122900           IF NOT NUM-ES-VALIDO
123000              MOVE 'Y' TO WS-VAL-FALLA
123100           ELSE
123200              IF WS-NUM-RESULTADO < WS-UMBRAL-MIN
123300                 MOVE 'Y' TO WS-VAL-FALLA
123400              END-IF
123500           END-IF
123600     END-EVALUATE.
123700 2320-PROBAR-PREDICADO-F.
123800     EXIT.
123900
124000*----------------------------------------------------------------
124100*    2321  BLANK-CHECK: EL VALOR (RECORTADO) QUEDA VACIO.
124200*----------------------------------------------------------------
124300 2321-CHK-BLANCO-I.
124400     IF WS-LARGO-VALOR = ZERO
124500        MOVE 'Y' TO WS-VAL-FALLA
124600     END-IF.
124700 2321-CHK-BLANCO-F.
124800     EXIT.
124900
125000*----------------------------------------------------------------
125100*    2322  EMAIL-CHECK: EXACTAMENTE UNA '@', ALGO ANTES DE LA
125200*    '@', UN '.' DESPUES DE LA '@' CON ALGO ANTES Y DESPUES, Y
125300*    NINGUN ESPACIO EN EL VALOR.
125400*----------------------------------------------------------------
125500 2322-CHK-EMAIL-I.
125600     MOVE ZERO TO WS-CANT-ARROBA
125700     MOVE ZERO TO WS-POS-ARROBA
125800     MOVE 'N'  TO WS-TIENE-ESPACIO
125900     MOVE 'N'  TO WS-TIENE-PUNTO-OK
126000     IF WS-LARGO-VALOR = ZERO
126100        MOVE 'Y' TO WS-VAL-FALLA
126200     ELSE
126300        PERFORM 2322A-ESCANEAR-EMAIL-I THRU 2322A-ESCANEAR-EMAIL-F
126400           VARYING WS-IDX-CHAR FROM 1 BY 1
126500           UNTIL WS-IDX-CHAR > WS-LARGO-VALOR
126600        IF WS-CANT-ARROBA NOT = 1
126700           OR WS-POS-ARROBA = 1
126800           OR WS-TIENE-ESPACIO = 'Y'
126900           OR WS-TIENE-PUNTO-OK NOT = 'Y'
127000           MOVE 'Y' TO WS-VAL-FALLA
127100        END-IF
127200     END-IF.
127300 2322-CHK-EMAIL-F.
127400     EXIT.
127500
127600 2322A-ESCANEAR-EMAIL-I.
127700     EVALUATE WS-VALOR-CAR(WS-IDX-CHAR)
127800        WHEN '@'
127900           ADD 1 TO WS-CANT-ARROBA
128000           IF WS-POS-ARROBA = ZERO
128100              MOVE WS-IDX-CHAR TO WS-POS-ARROBA
128200           END-IF
128300        WHEN SPACE
128400           MOVE 'Y' TO WS-TIENE-ESPACIO
128500        WHEN '.'
128600           IF WS-POS-ARROBA NOT = ZERO
128700              AND WS-IDX-CHAR > WS-POS-ARROBA + 1
128800              AND WS-IDX-CHAR < WS-LARGO-VALOR
128900              MOVE 'Y' TO WS-TIENE-PUNTO-OK
129000           END-IF
129100     END-EVALUATE.
129200 2322A-ESCANEAR-EMAIL-F.
129300     EXIT.
129400
129500*----------------------------------------------------------------
129600*    2323  SPECIAL-CHARACTERS-CHECK: SOLO SE PERMITEN LETRAS,
129700*    DIGITOS, ESPACIO Y . , - ' &
129800*----------------------------------------------------------------
129900 2323-CHK-CARESP-I.
130000     MOVE 'N' TO WS-TEL-INVALIDO
130100     PERFORM 2323A-ESCANEAR-CARESP-I THRU 2323A-ESCANEAR-CARESP-F
130200        VARYING WS-IDX-CHAR FROM 1 BY 1
130300        UNTIL WS-IDX-CHAR > WS-LARGO-VALOR
130400           OR WS-TEL-INVALIDO = 'Y'
130500     IF WS-TEL-INVALIDO = 'Y'
130600        MOVE 'Y' TO WS-VAL-FALLA
130700     END-IF.
130800 2323-CHK-CARESP-F.
130900     EXIT.
131000
131100 2323A-ESCANEAR-CARESP-I.
131200     IF WS-VALOR-CAR(WS-IDX-CHAR) NOT CLASE-CAR-VALIDO
131300        MOVE 'Y' TO WS-TEL-INVALIDO
131400     END-IF.
131500 2323A-ESCANEAR-CARESP-F.
131600     EXIT.
131700
131800*----------------------------------------------------------------
131900*    2324  SYSTEM-CODES-CHECK: EL VALOR DEBE FIGURAR (EXACTO)
132000*    EN LA LISTA DE CODIGOS VALIDOS DE LA TABLA+CAMPO ACTUAL.
132100*----------------------------------------------------------------
132200 2324-CHK-CODSIS-I.
132300     MOVE ZERO TO WS-IDX-CODVAL
132400     MOVE 'N'  TO WS-TEL-INVALIDO
132500     PERFORM 2324A-BUSCAR-VALOR-COD-I THRU 2324A-BUSCAR-VALOR-COD-F
132600        VARYING WS-IDX-CODVAL FROM 1 BY 1
132700        UNTIL WS-IDX-CODVAL > WS-COD-CANT(WS-COD-ENCONTRADO)
132800           OR WS-TEL-INVALIDO = 'Y'
132900     IF WS-TEL-INVALIDO NOT = 'Y'
133000        MOVE 'Y' TO WS-VAL-FALLA
133100     END-IF.
133200 2324-CHK-CODSIS-F.
133300     EXIT.
133400
133500 2324A-BUSCAR-VALOR-COD-I.
133600     MOVE SPACES TO WS-COD-VALOR-PAD
133700     MOVE WS-COD-VALOR(WS-COD-ENCONTRADO, WS-IDX-CODVAL) TO
133800          WS-COD-VALOR-PAD
133900     IF WS-VALOR-A-PARSEAR = WS-COD-VALOR-PAD
134000        MOVE 'Y' TO WS-TEL-INVALIDO
134100     END-IF.
134200 2324A-BUSCAR-VALOR-COD-F.
134300     EXIT.
134400
134500*----------------------------------------------------------------
134600*    2325  LANGUAGE-CHECK: EL VALOR DEBE SER TEXTO IMPRIMIBLE
134700*    (SIN CARACTERES DE CONTROL). ESTE CHEQUEO ES EL UNICO QUE
134800*    TERMINA EN WARNING Y NO EN FAIL.
134900*----------------------------------------------------------------
135000 2325-CHK-IDIOMA-I.
135100     MOVE 'N' TO WS-TEL-INVALIDO
135200     PERFORM 2325A-ESCANEAR-IDIOMA-I THRU 2325A-ESCANEAR-IDIOMA-F
135300        VARYING WS-IDX-CHAR FROM 1 BY 1
135400        UNTIL WS-IDX-CHAR > WS-LARGO-VALOR
135500           OR WS-TEL-INVALIDO = 'Y'
135600     IF WS-TEL-INVALIDO = 'Y'
135700        MOVE 'Y' TO WS-VAL-FALLA
135800     END-IF.
135900 2325-CHK-IDIOMA-F.
136000     EXIT.
136100
136200 2325A-ESCANEAR-IDIOMA-I.
136300     IF WS-VALOR-CAR(WS-IDX-CHAR) NOT CLASE-IMPRIMIBLE
136400        MOVE 'Y' TO WS-TEL-INVALIDO
136500     END-IF.
136600 2325A-ESCANEAR-IDIOMA-F.
136700     EXIT.
136800
136900*----------------------------------------------------------------
137000*    2326  PHONE-NUMBER-CHECK: SOLO DIGITOS, ESPACIO Y
137100*    + - ( ) . SON VALIDOS, Y DEBE HABER ENTRE 7 Y 15 DIGITOS.
137200*----------------------------------------------------------------
137300 2326-CHK-TELEFONO-I.
137400     MOVE ZERO TO WS-CANT-DIGITOS-TEL
137500     MOVE 'N'  TO WS-TEL-INVALIDO
137600     PERFORM 2326A-ESCANEAR-TELEFONO-I THRU 2326A-ESCANEAR-TELEFONO-F
137700        VARYING WS-IDX-CHAR FROM 1 BY 1
137800        UNTIL WS-IDX-CHAR > WS-LARGO-VALOR
137900     IF WS-TEL-INVALIDO = 'Y'
138000        OR WS-CANT-DIGITOS-TEL < 7
138100        OR WS-CANT-DIGITOS-TEL > 15
138200        MOVE 'Y' TO WS-VAL-FALLA
138300     END-IF.
138400 2326-CHK-TELEFONO-F.
138500     EXIT.
138600
138700 2326A-ESCANEAR-TELEFONO-I.
138800     IF WS-VALOR-CAR(WS-IDX-CHAR) NOT CLASE-TELEFONO
138900        MOVE 'Y' TO WS-TEL-INVALIDO
139000     ELSE
139100        IF WS-VALOR-CAR(WS-IDX-CHAR) >= '0'
139200           AND WS-VALOR-CAR(WS-IDX-CHAR) <= '9'
139300           ADD 1 TO WS-CANT-DIGITOS-TEL
139400        END-IF
139500     END-IF.
139600 2326A-ESCANEAR-TELEFONO-F.
139700     EXIT.
139800
139900*----------------------------------------------------------------
140000*    2327  DATE-CHECK: FORMATO AAAA-MM-DD, MES 1-12, DIA VALIDO
140100*    PARA EL MES (CON AJUSTE DE AÑO BISIESTO EN FEBRERO).
140200*----------------------------------------------------------------
140300 2327-CHK-FECHA-I.
140400     MOVE 'N' TO WS-VAL-FALLA
140500     IF WS-LARGO-VALOR NOT = 10
140600        MOVE 'Y' TO WS-VAL-FALLA
140700     ELSE
140800        MOVE WS-VALOR-A-PARSEAR(1:10) TO WS-FECHA-CHEQUEO
140900        IF WS-FCH-SEP1 NOT = '-' OR WS-FCH-SEP2 NOT = '-'
141000           OR WS-FCH-ANIO NOT NUMERIC
141100           OR WS-FCH-MES  NOT NUMERIC
141200           OR WS-FCH-DIA  NOT NUMERIC
141300           MOVE 'Y' TO WS-VAL-FALLA
141400        ELSE
141500           MOVE WS-FCH-ANIO TO WS-ANIO-NUM
141600           MOVE WS-FCH-MES  TO WS-MES-NUM
141700           MOVE WS-FCH-DIA  TO WS-DIA-NUM
141800           IF WS-MES-NUM < 1 OR WS-MES-NUM > 12
141900              MOVE 'Y' TO WS-VAL-FALLA
142000           ELSE
142100              PERFORM 2328-VALIDAR-BISIESTO-I
142200                 THRU 2328-VALIDAR-BISIESTO-F
142300              MOVE WS-DIAS-MES(WS-MES-NUM) TO WS-DIAS-DEL-MES
142400              IF WS-MES-NUM = 2 AND ES-BISIESTO
142500                 ADD 1 TO WS-DIAS-DEL-MES
142600              END-IF
142700              IF WS-DIA-NUM < 1 OR WS-DIA-NUM > WS-DIAS-DEL-MES
142800                 MOVE 'Y' TO WS-VAL-FALLA
142900              END-IF
143000           END-IF
143100        END-IF
143200     END-IF.
143300 2327-CHK-FECHA-F.
143400     EXIT.
143500
143600*----------------------------------------------------------------
143700*    2328  DETERMINA SI EL AÑO DE LA FECHA CHEQUEADA ES
143800*    BISIESTO (DIVISIBLE POR 4, SALVO SIGLOS NO DIVISIBLES
143900*    POR 400).
144000*----------------------------------------------------------------
144100 2328-VALIDAR-BISIESTO-I.
144200     MOVE 'N' TO WS-BISIESTO
144300     DIVIDE WS-ANIO-NUM BY 4   GIVING WS-COCIENTE
144400            REMAINDER WS-RESTO-4
144500     DIVIDE WS-ANIO-NUM BY 100 GIVING WS-COCIENTE
144600            REMAINDER WS-RESTO-100
144700     DIVIDE WS-ANIO-NUM BY 400 GIVING WS-COCIENTE
144800            REMAINDER WS-RESTO-400
144900     IF WS-RESTO-4 = ZERO
145000        IF WS-RESTO-100 NOT = ZERO OR WS-RESTO-400 = ZERO
145100           MOVE 'Y' TO WS-BISIESTO
145200        END-IF
145300     END-IF.
145400 2328-VALIDAR-BISIESTO-F.
145500     EXIT.
145600
145700*----------------------------------------------------------------
145800*    2330  UN VALOR INCUMPLIO EL CHEQUEO: ANOTA SU SUBINDICE
145900*    PARA GRABAR EL DETALLE MAS ADELANTE, CUANDO YA SE CONOZCA
146000*    EL MENSAJE DEL RESULTADO PADRE.
146100*----------------------------------------------------------------
146200 2330-REGISTRAR-FALLO-I.
146300     ADD 1 TO WS-CHK-FALLOS-CANT
146400     MOVE WS-IDX-VAL TO WS-TB-FALLOS(WS-CHK-FALLOS-CANT).
146500 2330-REGISTRAR-FALLO-F.
146600     EXIT.
146700
146800*----------------------------------------------------------------
146900*    2345  GRABA UN REGISTRO DE DETALLE-FALLOS POR CADA VALOR
147000*    ANOTADO EN WS-TB-FALLOS, YA CON EL MENSAJE DEL PADRE.
147100*----------------------------------------------------------------
147200 2345-GRABAR-DETALLES-I.
147300     PERFORM 2346-GRABAR-UN-DETALLE-I THRU 2346-GRABAR-UN-DETALLE-F
147400        VARYING WS-IDX-FALLO FROM 1 BY 1
147500        UNTIL WS-IDX-FALLO > WS-CHK-FALLOS-CANT.
147600 2345-GRABAR-DETALLES-F.
147700     EXIT.
147800
147900 2346-GRABAR-UN-DETALLE-I.
148000     MOVE WS-TB-FALLOS(WS-IDX-FALLO)   TO WS-IDX-VAL
148100     MOVE WS-CFG-TABLA(WS-IDX-CONFIG)  TO DET-TABLA
148200     MOVE WS-CFG-CAMPO(WS-IDX-CONFIG)  TO DET-CAMPO
148300     MOVE WS-CHK-TIPO                  TO DET-TIPO-CHEQUEO
148400     MOVE WS-VAL-TEXTO(WS-IDX-VAL)     TO DET-VALOR-FALLO
148500     IF WS-VAL-NULO(WS-IDX-VAL) = 'Y'
148600        MOVE SPACES TO DET-VALOR-FALLO
148700     END-IF
148800     MOVE WS-VAL-CLAVE(WS-IDX-VAL)     TO DET-CLAVE-REG
148900     MOVE WS-CHK-STATUS                TO DET-STATUS
149000     MOVE WS-CHK-MENSAJE               TO DET-MENSAJE
149100     MOVE WS-TIMESTAMP                 TO DET-TIMESTAMP
149200     WRITE REG-SALIDA-DETALLE FROM REG-DETALLE-FALLO
149300     IF FS-DET NOT = '00'
149400        DISPLAY '* ERROR EN WRITE CALIDAD-DETALLE FS=' FS-DET
149500        MOVE 9999 TO RETURN-CODE
149600     END-IF.
149700 2346-GRABAR-UN-DETALLE-F.
149800     EXIT.
149900
150000*----------------------------------------------------------------
150100*    2340  DECIDE PASS/FAIL/WARNING SEGUN LA CANTIDAD DE VALORES
150200*    QUE INCUMPLIERON EL CHEQUEO Y ARMA EL MENSAJE DEL RESULTADO.
150300*----------------------------------------------------------------
150400 2340-FIJAR-STATUS-I.
150500     IF WS-CHK-FALLOS-CANT = ZERO
150600        MOVE 'PASS' TO WS-CHK-STATUS
150700        PERFORM 2341-MSG-PASS-I THRU 2341-MSG-PASS-F
150800     ELSE
150900        IF CHK-ES-IDIOMA
151000           MOVE 'WARNING' TO WS-CHK-STATUS
151100        ELSE
151200           MOVE 'FAIL' TO WS-CHK-STATUS
151300        END-IF
151400        PERFORM 2342-MSG-FALLO-I THRU 2342-MSG-FALLO-F
151500     END-IF.
151600 2340-FIJAR-STATUS-F.
151700     EXIT.
151800
151900 2341-MSG-PASS-I.
152000     MOVE WS-CHK-TOTAL-CANT TO WS-NUM-A-EDITAR
152100     PERFORM 2395-COMPACTAR-NUM-I THRU 2395-COMPACTAR-NUM-F
152200     MOVE SPACES TO WS-CHK-MENSAJE
152300     STRING 'ALL '                        DELIMITED BY SIZE
152400            WS-NUM-TXT(1:WS-NUM-LARGO)     DELIMITED BY SIZE
152500            ' VALUES PASSED'               DELIMITED BY SIZE
152600            INTO WS-CHK-MENSAJE.
152700 2341-MSG-PASS-F.
152800     EXIT.
152900
153000 2342-MSG-FALLO-I.
153100     MOVE WS-CHK-FALLOS-CANT TO WS-NUM-A-EDITAR
153200     PERFORM 2395-COMPACTAR-NUM-I THRU 2395-COMPACTAR-NUM-F
153300     MOVE WS-NUM-TXT         TO WS-NUM-TXT-1
153400     MOVE WS-NUM-LARGO       TO WS-NUM-LARGO-1
153500     MOVE WS-CHK-TOTAL-CANT  TO WS-NUM-A-EDITAR
153600     PERFORM 2395-COMPACTAR-NUM-I THRU 2395-COMPACTAR-NUM-F
153700     MOVE SPACES TO WS-CHK-MENSAJE
153800     STRING WS-NUM-TXT-1(1:WS-NUM-LARGO-1) DELIMITED BY SIZE
153900            ' OF '                          DELIMITED BY SIZE
154000            WS-NUM-TXT(1:WS-NUM-LARGO)      DELIMITED BY SIZE
154100            ' VALUES FAILED'                DELIMITED BY SIZE
154200            INTO WS-CHK-MENSAJE.
154300 2342-MSG-FALLO-F.
154400     EXIT.
154500
154600*----------------------------------------------------------------
154700*    2350  VALIDA QUE WS-VALOR-A-PARSEAR(1:WS-LARGO-VALOR) SEA
154800*    UN NUMERO (SIGNO OPCIONAL, DIGITOS, UN SOLO PUNTO DECIMAL
154900*    OPCIONAL) Y LO ACUMULA EN WS-NUM-RESULTADO. NO SE USAN
155000*    FUNCIONES INTRINSECAS: EL PARSEO ES CARACTER POR CARACTER.
155100*----------------------------------------------------------------
155200 2350-ES-NUMERICO-I.
155300     MOVE 'N' TO WS-NUM-VALIDO
155400     MOVE '+' TO WS-NUM-SIGNO
155500     MOVE 1   TO WS-NUM-FASE
155600     MOVE ZERO TO WS-NUM-CANT-DIGITOS
155700     MOVE ZERO TO WS-NUM-CANT-PUNTOS
155800     MOVE ZERO TO WS-NUM-CANT-DEC-VISTOS
155900     MOVE ZERO TO WS-NUM-PARTE-ENTERA
156000     MOVE ZERO TO WS-NUM-PARTE-DECIMAL
156100     IF WS-LARGO-VALOR = ZERO
156200        MOVE 'N' TO WS-NUM-VALIDO
156300     ELSE
156400        MOVE 1 TO WS-NUM-FASE
156500        PERFORM 2351-ESCANEAR-NUMERO-I THRU 2351-ESCANEAR-NUMERO-F
156600           VARYING WS-IDX-CHAR FROM 1 BY 1
156700           UNTIL WS-IDX-CHAR > WS-LARGO-VALOR
156800              OR WS-NUM-FASE = 9
156900        IF WS-NUM-FASE NOT = 9 AND WS-NUM-CANT-DIGITOS > ZERO
157000           AND WS-NUM-CANT-PUNTOS < 2
157100           MOVE 'Y' TO WS-NUM-VALIDO
157200        END-IF
157300     END-IF
157400     IF NUM-ES-VALIDO
157500        COMPUTE WS-NUM-RESULTADO =
157600                WS-NUM-PARTE-ENTERA +
157700                (WS-NUM-PARTE-DECIMAL / 100)
157800        IF WS-NUM-SIGNO = '-'
157900           COMPUTE WS-NUM-RESULTADO = WS-NUM-RESULTADO * -1
158000        END-IF
158100     ELSE
158200        MOVE ZERO TO WS-NUM-RESULTADO
158300     END-IF.
158400 2350-ES-NUMERICO-F.
158500     EXIT.
158600
158700*----------------------------------------------------------------
158800*    2351  ANALIZA UN CARACTER DEL VALOR EN CURSO DE PARSEO
158900*    NUMERICO. WS-NUM-FASE = 9 CORTA EL ESCANEO ANTE UN
159000*    CARACTER QUE INVALIDA EL VALOR.
159100*----------------------------------------------------------------
159200 2351-ESCANEAR-NUMERO-I.
159300     EVALUATE TRUE
159400        WHEN WS-VALOR-CAR(WS-IDX-CHAR) = '+'
159500             OR WS-VALOR-CAR(WS-IDX-CHAR) = '-'
159600           IF WS-IDX-CHAR NOT = 1 OR WS-NUM-CANT-DIGITOS > ZERO
159700              MOVE 9 TO WS-NUM-FASE
159800           ELSE
159900              MOVE WS-VALOR-CAR(WS-IDX-CHAR) TO WS-NUM-SIGNO
160000           END-IF
160100        WHEN WS-VALOR-CAR(WS-IDX-CHAR) = '.'
160200           ADD 1 TO WS-NUM-CANT-PUNTOS
160300           IF WS-NUM-CANT-PUNTOS > 1
160400              MOVE 9 TO WS-NUM-FASE
160500           ELSE
160600              MOVE 2 TO WS-NUM-FASE
160700           END-IF
160800        WHEN WS-VALOR-CAR(WS-IDX-CHAR) >= '0'
160900             AND WS-VALOR-CAR(WS-IDX-CHAR) <= '9'
161000           MOVE WS-VALOR-CAR(WS-IDX-CHAR) TO WS-UN-DIGITO
161100           ADD 1 TO WS-NUM-CANT-DIGITOS
161200           IF WS-NUM-FASE = 2
161300              IF WS-NUM-CANT-DEC-VISTOS < 2
161400                 ADD 1 TO WS-NUM-CANT-DEC-VISTOS
161500                 COMPUTE WS-NUM-PARTE-DECIMAL =
161600                         WS-NUM-PARTE-DECIMAL * 10 + WS-UN-DIGITO
161700              END-IF
161800           ELSE
161900              COMPUTE WS-NUM-PARTE-ENTERA =
162000                      WS-NUM-PARTE-ENTERA * 10 + WS-UN-DIGITO
162100           END-IF
162200        WHEN OTHER
162300           MOVE 9 TO WS-NUM-FASE
162400     END-EVALUATE.
162500 2351-ESCANEAR-NUMERO-F.
162600     EXIT.
162700
162800*----------------------------------------------------------------
162900*    2352  UBICA EN WS-LARGO-VALOR LA POSICION DEL ULTIMO
163000*    CARACTER NO BLANCO DE WS-VALOR-A-PARSEAR (0 SI ES TODO
163100*    BLANCOS).
163200*----------------------------------------------------------------
163300 2352-LARGO-VALOR-I.
163400     MOVE ZERO TO WS-LARGO-VALOR
163500     PERFORM 2353-BUSCAR-LARGO-I THRU 2353-BUSCAR-LARGO-F
163600        VARYING WS-IDX-CHAR FROM 40 BY -1
163700        UNTIL WS-IDX-CHAR < 1
163800           OR WS-LARGO-VALOR NOT = ZERO.
163900 2352-LARGO-VALOR-F.
164000     EXIT.
164100
164200 2353-BUSCAR-LARGO-I.
164300     IF WS-VALOR-CAR(WS-IDX-CHAR) NOT = SPACE
164400        MOVE WS-IDX-CHAR TO WS-LARGO-VALOR
164500     END-IF.
164600 2353-BUSCAR-LARGO-F.
164700     EXIT.
164800
164900*----------------------------------------------------------------
165000*    2395  CONVIERTE WS-NUM-A-EDITAR EN TEXTO RECORTADO A LA
165100*    IZQUIERDA (WS-NUM-TXT / WS-NUM-LARGO) PARA ARMAR MENSAJES,
165200*    SIN USAR FUNCIONES INTRINSECAS.
165300*----------------------------------------------------------------
165400 2395-COMPACTAR-NUM-I.
165500     MOVE WS-NUM-A-EDITAR TO WS-NUM-ZZZ
165600     MOVE SPACES TO WS-NUM-TXT
165700     MOVE ZERO   TO WS-NUM-POS-INICIO
165800     PERFORM 2396-BUSCAR-INICIO-I THRU 2396-BUSCAR-INICIO-F
165900        VARYING WS-IDX-CHAR FROM 1 BY 1
166000        UNTIL WS-IDX-CHAR > 7
166100           OR WS-NUM-POS-INICIO NOT = ZERO
166200     IF WS-NUM-POS-INICIO = ZERO
166300        MOVE 7 TO WS-NUM-POS-INICIO
166400     END-IF
166500     COMPUTE WS-NUM-LARGO = 8 - WS-NUM-POS-INICIO
166600     MOVE WS-NUM-ZZZ(WS-NUM-POS-INICIO:WS-NUM-LARGO) TO WS-NUM-TXT.
166700 2395-COMPACTAR-NUM-F.
166800     EXIT.
166900
167000 2396-BUSCAR-INICIO-I.
167100     IF WS-NUM-ZZZ(WS-IDX-CHAR:1) NOT = SPACE
167200        AND WS-NUM-POS-INICIO = ZERO
167300        MOVE WS-IDX-CHAR TO WS-NUM-POS-INICIO
167400     END-IF.
167500 2396-BUSCAR-INICIO-F.
167600     EXIT.
167700
167800*----------------------------------------------------------------
167900*    2400  ACUMULA LOS CONTADORES DE TABLA Y DE CORRIDA SEGUN EL
168000*    STATUS DEL CHEQUEO QUE SE ACABA DE RESOLVER.
168100*----------------------------------------------------------------
168200 2400-ACUM-RESUMEN-I.
168300     ADD 1 TO WS-TAB-CHEQUEOS
168400     ADD 1 TO WS-TOT-CHEQUEOS
168500     EVALUATE WS-CHK-STATUS
168600        WHEN 'PASS'
168700           ADD 1 TO WS-TAB-PASS
168800           ADD 1 TO WS-TOT-PASS
168900        WHEN 'WARNING'
169000           ADD 1 TO WS-TAB-WARN
169100           ADD 1 TO WS-TOT-WARN
169200        WHEN OTHER
169300           ADD 1 TO WS-TAB-FAIL
169400           ADD 1 TO WS-TOT-FAIL
169500     END-EVALUATE.
169600 2400-ACUM-RESUMEN-F.
169700     EXIT.
169800
169900*----------------------------------------------------------------
170000*    2500  MAX-COUNT-CHECK: EL CHEQUEO ES POR CAMPO, NO POR
170100*    VALOR - COMPARA LA CANTIDAD DE VALORES RECOLECTADOS CONTRA
170200*    EL TOPE CONFIGURADO EN CFG-CANT-MAX.
170300*----------------------------------------------------------------
170400 2500-CHK-MAXCOUNT-I.
170500     IF WS-CFG-CANT-MAX(WS-IDX-CONFIG) NOT NUMERIC
170600        MOVE 'ERROR' TO WS-CHK-STATUS
170700        MOVE 'INVALID MAX-COUNT THRESHOLD' TO WS-CHK-MENSAJE
170800     ELSE
170900        MOVE WS-CFG-CANT-MAX(WS-IDX-CONFIG) TO WS-UMBRAL-CANT-INT
171000        IF WS-VALORES-CANT > WS-UMBRAL-CANT-INT
171100           MOVE 'FAIL' TO WS-CHK-STATUS
171200           ADD 1 TO WS-CHK-FALLOS-CANT
171300        ELSE
171400           MOVE 'PASS' TO WS-CHK-STATUS
171500        END-IF
171600        PERFORM 2510-ARMAR-MSG-MAXCOUNT-I THRU 2510-ARMAR-MSG-MAXCOUNT-F
171700     END-IF.
171800 2500-CHK-MAXCOUNT-F.
171900     EXIT.
172000
172100 2510-ARMAR-MSG-MAXCOUNT-I.
172150     EVALUATE WS-CHK-STATUS
172160        WHEN 'FAIL'
172200           MOVE WS-VALORES-CANT TO WS-NUM-A-EDITAR
172300           PERFORM 2395-COMPACTAR-NUM-I THRU 2395-COMPACTAR-NUM-F
172400           MOVE WS-NUM-TXT   TO WS-NUM-TXT-1
172500           MOVE WS-NUM-LARGO TO WS-NUM-LARGO-1
172600           MOVE WS-UMBRAL-CANT-INT TO WS-NUM-A-EDITAR
172700           PERFORM 2395-COMPACTAR-NUM-I THRU 2395-COMPACTAR-NUM-F
172800           MOVE SPACES TO WS-CHK-MENSAJE
172900           STRING WS-NUM-TXT-1(1:WS-NUM-LARGO-1)  DELIMITED BY SIZE
172910                  ' RECORDS EXCEEDS LIMIT '        DELIMITED BY SIZE
172920                  WS-NUM-TXT(1:WS-NUM-LARGO)       DELIMITED BY SIZE
172930                  INTO WS-CHK-MENSAJE
173000        WHEN OTHER
173100           MOVE WS-VALORES-CANT TO WS-NUM-A-EDITAR
173150           PERFORM 2395-COMPACTAR-NUM-I THRU 2395-COMPACTAR-NUM-F
173200           MOVE SPACES TO WS-CHK-MENSAJE
173250           STRING 'ALL '                        DELIMITED BY SIZE
173260                  WS-NUM-TXT(1:WS-NUM-LARGO)     DELIMITED BY SIZE
173270                  ' VALUES PASSED'               DELIMITED BY SIZE
173280                  INTO WS-CHK-MENSAJE
173300     END-EVALUATE.
173400 2510-ARMAR-MSG-MAXCOUNT-F.
173500     EXIT.
173600
173700*----------------------------------------------------------------
173800*    3000  GRABA EL REGISTRO DE RESULTADO (CPDQRES) PARA EL
173900*    CHEQUEO QUE SE ACABA DE RESOLVER.
174000*----------------------------------------------------------------
174100 3000-GRABAR-RESULTADO-I.
174200     MOVE WS-CFG-TABLA(WS-IDX-CONFIG) TO RES-TABLA
174300     MOVE WS-CFG-CAMPO(WS-IDX-CONFIG) TO RES-CAMPO
174400     MOVE WS-CHK-TIPO                 TO RES-TIPO-CHEQUEO
174500     MOVE WS-CHK-STATUS                TO RES-STATUS
174600     MOVE WS-CHK-MENSAJE                TO RES-MENSAJE
174700     MOVE WS-TIMESTAMP                  TO RES-TIMESTAMP
174800     WRITE REG-SALIDA-RESULTADO FROM REG-RESULTADO-CHEQUEO
174900     IF FS-RES NOT = '00'
175000        DISPLAY '* ERROR EN WRITE CALIDAD-RESULTADOS FS=' FS-RES
175100        MOVE 9999 TO RETURN-CODE
175200     END-IF.
175300 3000-GRABAR-RESULTADO-F.
175400     EXIT.
175500
175600*----------------------------------------------------------------
175700*    4000  IMPRIME EN EL LISTADO LA LINEA CORRESPONDIENTE AL
175800*    RESULTADO QUE SE ACABA DE RESOLVER Y GRABAR.
175900*----------------------------------------------------------------
176000 4000-IMPRIMIR-DETALLE-I.
176100     PERFORM 4300-SALTO-PAGINA-I THRU 4300-SALTO-PAGINA-F
176200     MOVE SPACES              TO IMP-DETALLE
176300     MOVE WS-CFG-TABLA(WS-IDX-CONFIG) TO IMP-DET-TABLA
176400     MOVE WS-CFG-CAMPO(WS-IDX-CONFIG) TO IMP-DET-CAMPO
176500     MOVE WS-CHK-TIPO                 TO IMP-DET-TIPO
176600     MOVE WS-CHK-STATUS                TO IMP-DET-STATUS
176700     MOVE WS-CHK-MENSAJE(1:50)         TO IMP-DET-MENSAJE
176800     WRITE REG-SALIDA-LISTADO FROM IMP-DETALLE
176900     IF FS-LST NOT = '00'
177000        DISPLAY '* ERROR EN WRITE LISTADO-CALIDAD FS=' FS-LST
177100        MOVE 9999 TO RETURN-CODE
177200     END-IF
177300     ADD 1 TO WS-CANT-LINEAS.
177400 4000-IMPRIMIR-DETALLE-F.
177500     EXIT.
177600
177700*----------------------------------------------------------------
177800*    4100  IMPRIME LA LINEA DE CORTE DE CONTROL CON LOS
177900*    SUBTOTALES DE LA TABLA RECIEN TERMINADA.
178000*----------------------------------------------------------------
178100 4100-CORTE-TABLA-I.
178200     PERFORM 4300-SALTO-PAGINA-I THRU 4300-SALTO-PAGINA-F
178300     MOVE SPACES          TO IMP-CORTE
178400     MOVE WS-TABLA-ANT     TO IMP-CORTE-TABLA
178500     MOVE WS-TAB-CHEQUEOS  TO IMP-CORTE-CHEQ
178600     MOVE WS-TAB-PASS      TO IMP-CORTE-PASS
178700     MOVE WS-TAB-FAIL      TO IMP-CORTE-FAIL
178800     MOVE WS-TAB-WARN      TO IMP-CORTE-WARN
178900     WRITE REG-SALIDA-LISTADO FROM IMP-CORTE
179000     WRITE REG-SALIDA-LISTADO FROM IMP-LINEA-BLANCO
179100     IF FS-LST NOT = '00'
179200        DISPLAY '* ERROR EN WRITE LISTADO-CALIDAD FS=' FS-LST
179300        MOVE 9999 TO RETURN-CODE
179400     END-IF
179500     ADD 2 TO WS-CANT-LINEAS.
179600 4100-CORTE-TABLA-F.
179700     EXIT.
179800
179900*----------------------------------------------------------------
180000*    4200  IMPRIME EL ENCABEZADO DE PAGINA DEL LISTADO (TITULO,
180100*    SUBTITULO CON LA FECHA DE CORRIDA Y ENCABEZADO DE COLUMNAS).
180200*----------------------------------------------------------------
180300 4200-ENCABEZADO-I.
180400     ADD 1 TO WS-CANT-PAGINAS
180500     MOVE WS-CANT-PAGINAS   TO IMP-TIT-PAGINA
180600     MOVE WS-TIMESTAMP(1:10) TO IMP-SUB-FECHA
180700     WRITE REG-SALIDA-LISTADO FROM IMP-TITULO
180800        AFTER ADVANCING PAGE
180900     WRITE REG-SALIDA-LISTADO FROM IMP-SUBTITULO
181000     WRITE REG-SALIDA-LISTADO FROM IMP-LINEA-BLANCO
181100     WRITE REG-SALIDA-LISTADO FROM IMP-ENCABEZADO-COL
181200     WRITE REG-SALIDA-LISTADO FROM IMP-LINEA-BLANCO
181300     IF FS-LST NOT = '00'
181400        DISPLAY '* ERROR EN WRITE LISTADO-CALIDAD FS=' FS-LST
181500        MOVE 9999 TO RETURN-CODE
181600     END-IF
181700     MOVE 4 TO WS-CANT-LINEAS.
181800 4200-ENCABEZADO-F.
181900     EXIT.
182000
182100*----------------------------------------------------------------
182200*    4300  CONTROLA EL SALTO DE PAGINA DEL LISTADO CUANDO SE
182300*    SUPERA EL MAXIMO DE LINEAS POR HOJA.
182400*----------------------------------------------------------------
182500 4300-SALTO-PAGINA-I.
182600     IF WS-CANT-LINEAS >= WS-MAX-LINEAS-PAG
182700        PERFORM 4200-ENCABEZADO-I THRU 4200-ENCABEZADO-F
182800     END-IF.
182900 4300-SALTO-PAGINA-F.
183000     EXIT.
183100
183200*----------------------------------------------------------------
183300*    9000  CIERRE DEL LISTADO: SUBTOTAL DE LA ULTIMA TABLA,
183400*    TOTALES GENERALES DE LA CORRIDA Y MENSAJE DE CIERRE.
183500*----------------------------------------------------------------
183600 9000-CIERRE-CORTE-I.
183700     IF NOT ES-PRIMER-RESULTADO
183800        PERFORM 4100-CORTE-TABLA-I THRU 4100-CORTE-TABLA-F
183900     END-IF
184000     PERFORM 4300-SALTO-PAGINA-I THRU 4300-SALTO-PAGINA-F
184100     MOVE SPACES         TO IMP-TOTAL-GRAL
184200     MOVE WS-TOT-CHEQUEOS TO IMP-TOT-CHEQ
184300     MOVE WS-TOT-PASS     TO IMP-TOT-PASS
184400     MOVE WS-TOT-FAIL     TO IMP-TOT-FAIL
184500     MOVE WS-TOT-WARN     TO IMP-TOT-WARN
184600     MOVE SPACES          TO IMP-CIERRE
184700     MOVE WS-TOT-FAIL     TO IMP-CIE-FAIL
184800     MOVE WS-TOT-WARN     TO IMP-CIE-WARN
184900     WRITE REG-SALIDA-LISTADO FROM IMP-TOTAL-GRAL
185000     WRITE REG-SALIDA-LISTADO FROM IMP-LINEA-BLANCO
185100     WRITE REG-SALIDA-LISTADO FROM IMP-CIERRE
185200     IF FS-LST NOT = '00'
185300        DISPLAY '* ERROR EN WRITE LISTADO-CALIDAD FS=' FS-LST
185400        MOVE 9999 TO RETURN-CODE
185500     END-IF.
185600 9000-CIERRE-CORTE-F.
185700     EXIT.
185800
185900*----------------------------------------------------------------
186000*    9999  CIERRE DE ARCHIVOS Y FIN DE LA CORRIDA.
186100*----------------------------------------------------------------
186200 9999-FINAL-I.
186300     IF WS-CONFIG-CANT NOT = ZERO
186400        CLOSE DQ-CONFIG-FILE DQ-CODES-FILE DQ-CELL-FILE
186500              DQ-RESULTS-FILE DQ-DETAIL-FILE DQ-REPORT-FILE
186600     ELSE
186700        IF FS-CFG = '00'
186800           CLOSE DQ-CONFIG-FILE
186900        END-IF
187000     END-IF.
187100 9999-FINAL-F.
187200     EXIT.
187300
